000100*****************************************************************
000200*COPYBOOK:  EXPHDR.DD.CBL
000300*RECORD:    EXPENSE-HEADER-RECORD  (EXPENSE-HEADER FILE)
000400*PURPOSE:   ONE ENTRY PER POSTED EXPENSE.  APPEND-ONLY LEDGER,
000500*           ASCENDING BY EXP-ID.  EACH HEADER IS FOLLOWED IN THE
000600*           LEDGER BY EXP-PARTICIPANT-COUNT EXPENSE-PARTICIPANT
000700*           DETAIL RECORDS -- SEE EXPPTC.DD.CBL.
000800*****************************************************************
000900*CHANGE LOG
001000*  1988-04-11 JKH  INITIAL LAYOUT -- REIMBURSEMENT VOUCHER HEADER
001100*  2003-09-02 RLT  RQ2003-114 REPLACED PAYER EMPLOYEE NUMBER WITH
001200*                  E-MAIL ADDRESS
001300*  2015-07-02 TMR  RQ2015-066 ADDED EXP-SPLIT-TYPE, EXPENSESYNC
001400*                  NOW SUPPORTS EXACT SPLITS, NOT JUST EQUAL
001450*  2021-09-14 DWP  TKT-44211 ADDED CONDITION-NAMES ON
001460*                  EXP-SPLIT-TYPE PER SHOP CODING STANDARD.
001500*****************************************************************
001600 01  EXPENSE-HEADER-RECORD.
001700     05  EXP-ID                      PIC 9(9).
001800     05  EXP-DESCRIPTION             PIC X(40).
001900     05  EXP-AMOUNT                  PIC S9(9)V99 COMP-3.
002000     05  EXP-PAID-BY-EMAIL           PIC X(60).
002100     05  EXP-SPLIT-TYPE              PIC X(05).
002110         88  EQUAL-SPLIT                 VALUE "EQUAL".
002120         88  EXACT-SPLIT                 VALUE "EXACT".
002200*        EQUAL OR EXACT
002300     05  EXP-PARTICIPANT-COUNT       PIC 9(3).
002400     05  FILLER                      PIC X(04).
