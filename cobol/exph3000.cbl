000100*****************************************************************
000200*PROGRAM:     EXPH3000
000300*             EXPENSESYNC PER-USER EXPENSE HISTORY
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.    EXPH3000.
000600        AUTHOR.        J. K. HARMON.
000700        INSTALLATION.  CORPORATE DATA CENTER.
000800        DATE-WRITTEN.  01/14/91.
000900        DATE-COMPILED.
001000        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*****************************************************************
001200*  THIS JOB ANSWERS QRYTRAN REQUEST CARDS AGAINST THE EXPENSE
001300*  LEDGER (EXPHDR/EXPPTC).  FOR EACH CARD IT WALKS THE LEDGER
001400*  IN EXP-ID ORDER, PICKS OUT EVERY EXPENSE THE NAMED USER
001500*  PARTICIPATED IN, AND WRITES ONE EXPSUM LINE PER EXPENSE WITH
001600*  THIS USERS SIGNED NET ON THAT EXPENSE (WHAT THEY PAID LESS
001700*  THEIR OWN SHARE).  A TRAILING LINE CARRIES THE RUNNING
001800*  NET-BALANCE ACROSS THE WHOLE HISTORY.
001900* 
002000*  RUN ORDER --
002100*    1. LOAD EXPHDR WHOLE INTO WS-HEADER-TABLE.
002200*    2. LOAD EXPPTC WHOLE INTO WS-PARTIC-TABLE.
002300*    3. FOR EACH QRYTRAN CARD, SCAN THE HEADER TABLE AND WRITE
002400*       EXPSUM DETAIL AND TOTAL LINES.
002500*****************************************************************
002600*  CHANGE LOG
002700*  01/14/91  JKH  ORIGINAL PROGRAM -- EMPLOYEE VOUCHER HISTORY
002800*                 EXTRACT, ONE EMPLOYEE NUMBER PER RUN.
002900*  11/04/98  TMR  Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS LEDGER,
003000*                 REVIEWED AND CLOSED WITH NO CHANGE REQUIRED.
003100*  09/02/03  RLT  RQ2003-114 REPLACED EMPLOYEE NUMBER KEY WITH
003200*                 E-MAIL ADDRESS THROUGHOUT, SHOP STANDARD.
003300*  03/18/15  TMR  RQ2015-041 RENAMED/REBUILT FOR THE EXPENSESYNC
003400*                 CUTOVER.  ADDED MULTI-CARD QRYTRAN SUPPORT --
003500*                 THE OLD JOB TOOK ONE EMPLOYEE PER RUN.
003550*  09/14/21  DWP  TKT-44211 ADDED CONDITION-NAMES ON THE
003560*                 SWITCH FIELDS IN WS-SWITCHES, SHOP CODING
003570*                 STANDARD REVIEW.
003600*****************************************************************
003700        ENVIRONMENT DIVISION.
003800* 
003900        CONFIGURATION SECTION.
004000        SPECIAL-NAMES.
004100            C01 IS TOP-OF-FORM
004200            CLASS WS-ALPHA-CLASS IS "A" THRU "Z"
004300            UPSI-0 IS WS-TEST-RUN-SWITCH.
004400* 
004500        INPUT-OUTPUT SECTION.
004600        FILE-CONTROL.
004700            SELECT EXPENSE-HEADER-FILE ASSIGN TO "EXPHDR"
004800                ORGANIZATION IS LINE SEQUENTIAL.
004900            SELECT EXPENSE-PARTIC-FILE  ASSIGN TO "EXPPTC"
005000                ORGANIZATION IS LINE SEQUENTIAL.
005100            SELECT USER-QUERY-FILE      ASSIGN TO "QRYTRAN"
005200                ORGANIZATION IS LINE SEQUENTIAL.
005300            SELECT SUMMARY-FILE         ASSIGN TO "EXPSUM"
005400                ORGANIZATION IS LINE SEQUENTIAL.
005500* 
005600        DATA DIVISION.
005700* 
005800        FILE SECTION.
005900* 
006000        FD  EXPENSE-HEADER-FILE
006100            LABEL RECORDS ARE STANDARD.
006200        COPY EXPHDR.
006300* 
006400        FD  EXPENSE-PARTIC-FILE
006500            LABEL RECORDS ARE STANDARD.
006600        COPY EXPPTC.
006700* 
006800        FD  USER-QUERY-FILE
006900            LABEL RECORDS ARE STANDARD.
007000        01  IN-QUERY-REC                 PIC X(69).
007100* 
007200        FD  SUMMARY-FILE
007300            LABEL RECORDS ARE STANDARD.
007400        COPY EXPSUM.
007500* 
007600        WORKING-STORAGE SECTION.
007700* 
007800*  RUN-DATE WORK AREA -- SEE RUNDATE.DD.CBL FOR THE CENTURY
007900*  WINDOW NOTE.
008000        COPY RUNDATE.
008100* 
008200        COPY QRYTRAN.
008300* 
008400*  WHOLE-LEDGER HEADER TABLE -- LOADED ONCE, HELD FOR THE
008500*  LIFE OF THE RUN.  5000 ENTRIES IS THE SHOPS CURRENT
008600*  HIGH-WATER ESTIMATE FOR THE EXPENSE POPULATION.
008700        01  WS-HEADER-TABLE-AREA.
008800            05  WS-HEADER-TABLE OCCURS 5000 TIMES.
008900                10  WS-HDR-ID          PIC 9(9).
009000                10  WS-HDR-DESCRIPTION PIC X(40).
009100                10  WS-HDR-AMOUNT      PIC S9(9)V99 COMP-3.
009200                10  WS-HDR-PAID-BY     PIC X(60).
009300                10  FILLER             PIC X(05).
009400* 
009500*  WHOLE-LEDGER PARTICIPANT TABLE -- LOADED ONCE.  20000
009600*  ENTRIES COVERS A 5000-EXPENSE LEDGER AT 4 PARTICIPANTS
009700*  EACH, THE SHOPS CURRENT AVERAGE GROUP SIZE.
009800        01  WS-PARTIC-TABLE-AREA.
009900            05  WS-PARTIC-TABLE OCCURS 20000 TIMES.
010000                10  WS-PTC-EXP-ID      PIC 9(9).
010100                10  WS-PTC-EMAIL       PIC X(60).
010200                10  WS-PTC-SHARE       PIC S9(9)V99 COMP-3.
010300                10  FILLER             PIC X(03).
010400* 
010500        01  WS-QUERY-AREA.
010600            05  WS-TARGET-EMAIL        PIC X(60).
010700            05  FILLER                 PIC X(05).
010800* 
010900        01  WS-SWITCHES.
011000            05  EOF1-SW                PIC 9(1) VALUE 0.
011010                88  EXPHDR-EOF             VALUE 1.
011100            05  EOF2-SW                PIC 9(1) VALUE 0.
011110                88  EXPPTC-EOF             VALUE 1.
011200            05  EOF3-SW                PIC 9(1) VALUE 0.
011210                88  QRYTRAN-EOF            VALUE 1.
011300            05  WS-FOUND-SW            PIC X(1) VALUE "N".
011310                88  RECORD-FOUND           VALUE "Y".
011400            05  FILLER                 PIC X(03).
011500* 
011600        77  WS-HDR-COUNT               PIC S9(4) COMP VALUE 0.
011700        77  WS-PTC-COUNT               PIC S9(5) COMP VALUE 0.
011800        77  WS-SUB                     PIC S9(4) COMP VALUE 0.
011900        77  WS-SUB2                    PIC S9(5) COMP VALUE 0.
012000        77  WS-FOUND-IX                PIC S9(5) COMP VALUE 0.
012100        77  WS-QRY-COUNT               PIC S9(4) COMP VALUE 0.
012200        77  WS-NET-BALANCE             PIC S9(9)V99 COMP-3
012300                                       VALUE 0.
012400* 
012500        PROCEDURE DIVISION.
012600* 
012700        A010-MAIN-LINE.
012800            OPEN INPUT  EXPENSE-HEADER-FILE
012900                        EXPENSE-PARTIC-FILE
013000                        USER-QUERY-FILE.
013100            OPEN OUTPUT SUMMARY-FILE.
013200            PERFORM B010-LOAD-HEADERS THRU B010-EXIT
013300                UNTIL EOF1-SW = 1.
013400            PERFORM B020-LOAD-PARTICIPANTS THRU B020-EXIT
013500                UNTIL EOF2-SW = 1.
013600            PERFORM C010-PROCESS-QUERY THRU C010-EXIT
013700                UNTIL EOF3-SW = 1.
013800            PERFORM END-RTN.
013900* 
014000        B010-LOAD-HEADERS.
014100            READ EXPENSE-HEADER-FILE
014200                AT END
014300                    MOVE 1 TO EOF1-SW
014400                    GO TO B010-EXIT.
014500            ADD 1 TO WS-HDR-COUNT.
014600            MOVE EXP-ID          TO WS-HDR-ID (WS-HDR-COUNT).
014700            MOVE EXP-DESCRIPTION
014800                TO WS-HDR-DESCRIPTION (WS-HDR-COUNT).
014900            MOVE EXP-AMOUNT      TO WS-HDR-AMOUNT (WS-HDR-COUNT).
015000            MOVE EXP-PAID-BY-EMAIL
015100                TO WS-HDR-PAID-BY (WS-HDR-COUNT).
015200        B010-EXIT.
015300            EXIT.
015400* 
015500        B020-LOAD-PARTICIPANTS.
015600            READ EXPENSE-PARTIC-FILE
015700                AT END
015800                    MOVE 1 TO EOF2-SW
015900                    GO TO B020-EXIT.
016000            ADD 1 TO WS-PTC-COUNT.
016100            MOVE EP-EXPENSE-ID   TO WS-PTC-EXP-ID (WS-PTC-COUNT).
016200            MOVE EP-USER-EMAIL   TO WS-PTC-EMAIL (WS-PTC-COUNT).
016300            MOVE EP-SHARE-AMOUNT TO WS-PTC-SHARE (WS-PTC-COUNT).
016400        B020-EXIT.
016500            EXIT.
016600* 
016700*  ONE QRYTRAN CARD: FULL HISTORY FOR QRY-USER-EMAIL, IN
016800*  EXP-ID ORDER, FOLLOWED BY ITS NET-BALANCE TOTAL LINE.
016900        C010-PROCESS-QUERY.
017000            READ USER-QUERY-FILE
017100                AT END
017200                    MOVE 1 TO EOF3-SW
017300                    GO TO C010-EXIT.
017400            MOVE IN-QUERY-REC TO USER-QUERY-REQUEST.
017500            ADD 1 TO WS-QRY-COUNT.
017600            MOVE qry-user-email TO WS-TARGET-EMAIL.
017700            MOVE 0 TO WS-NET-BALANCE.
017800            PERFORM C020-SCAN-ONE-HEADER
017900                VARYING WS-SUB FROM 1 BY 1
018000                UNTIL WS-SUB > WS-HDR-COUNT.
018100            PERFORM C060-WRITE-TOTAL-LINE.
018200        C010-EXIT.
018300            EXIT.
018400* 
018500        C020-SCAN-ONE-HEADER.
018600            MOVE "N" TO WS-FOUND-SW.
018700            MOVE 0   TO WS-FOUND-IX.
018800            PERFORM C030-SEARCH-PARTICIPANT
018900                VARYING WS-SUB2 FROM 1 BY 1
019000                UNTIL WS-SUB2 > WS-PTC-COUNT
019100                    OR RECORD-FOUND.
019200            IF RECORD-FOUND
019300                PERFORM C040-WRITE-SUMMARY-LINE.
019400* 
019500        C030-SEARCH-PARTICIPANT.
019600            IF WS-PTC-EXP-ID (WS-SUB2) = WS-HDR-ID (WS-SUB)
019700                AND WS-PTC-EMAIL (WS-SUB2) = WS-TARGET-EMAIL
019800                MOVE "Y" TO WS-FOUND-SW
019900                MOVE WS-SUB2 TO WS-FOUND-IX.
020000* 
020100*  NET = WHAT THIS USER PAID (IF PAYER) MINUS THEIR OWN
020200*  SHARE OF THE EXPENSE, PER THE HISTORY NET-BALANCE RULE.
020300        C040-WRITE-SUMMARY-LINE.
020400            MOVE SPACES TO EXPENSE-SUMMARY-LINE-RECORD.
020500            MOVE WS-HDR-ID (WS-SUB)          TO ESL-EXPENSE-ID.
020600            MOVE WS-HDR-DESCRIPTION (WS-SUB) TO ESL-DESCRIPTION.
020700            MOVE WS-HDR-AMOUNT (WS-SUB)      TO ESL-AMOUNT.
020800            MOVE WS-HDR-PAID-BY (WS-SUB)     TO ESL-PAID-BY-EMAIL.
020900            IF WS-HDR-PAID-BY (WS-SUB) = WS-TARGET-EMAIL
021000                COMPUTE ESL-NET = WS-HDR-AMOUNT (WS-SUB)
021100                    - WS-PTC-SHARE (WS-FOUND-IX)
021200            ELSE
021300                COMPUTE ESL-NET = 0 - WS-PTC-SHARE (WS-FOUND-IX).
021400            ADD ESL-NET TO WS-NET-BALANCE.
021500            WRITE EXPENSE-SUMMARY-LINE-RECORD.
021600* 
021700        C060-WRITE-TOTAL-LINE.
021800            MOVE SPACES TO EXPENSE-SUMMARY-LINE-RECORD.
021900            MOVE 0 TO ESL-EXPENSE-ID.
022000            MOVE "NET BALANCE TOTAL" TO ESL-DESCRIPTION.
022100            MOVE 0 TO ESL-AMOUNT.
022200            MOVE WS-TARGET-EMAIL TO ESL-PAID-BY-EMAIL.
022300            MOVE WS-NET-BALANCE TO ESL-NET.
022400            WRITE EXPENSE-SUMMARY-LINE-RECORD.
022500* 
022600*  CLOSE DOWN AND REPORT RUN COUNTS TO THE CONSOLE.
022700        END-RTN.
022800            DISPLAY "EXPH3000 COMPLETE - LEDGER EXPENSES: "
022900                WS-HDR-COUNT UPON CRT.
023000            DISPLAY "  QUERY CARDS PROCESSED: " WS-QRY-COUNT
023100                UPON CRT.
023200            CLOSE EXPENSE-HEADER-FILE
023300                  EXPENSE-PARTIC-FILE
023400                  USER-QUERY-FILE
023500                  SUMMARY-FILE.
023600            STOP RUN.
