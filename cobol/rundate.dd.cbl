000100*****************************************************************
000200*COPYBOOK:  RUNDATE.DD.CBL
000300*PURPOSE:   COMMON RUN-DATE WORK AREA FOR REPORT HEADINGS.
000400*           WS-RUN-YMD HOLDS THE RAW ACCEPT FROM DATE BYTES;
000500*           WS-RUN-PY IS A PACKED NUMERIC VIEW OF THOSE SAME
000600*           BYTES FOR PROGRAMS THAT NEED THE RUN DATE IN
000700*           ARITHMETIC WORK.  WS-RPT-DATE IS THE EXPANDED
000750*           4-DIGIT-YEAR VIEW BUILT BY CONVERT-RUN-DATE AND
000800*           MOVED TO THE REPORT PAGE HEADING.
000850*****************************************************************
000900*CHANGE LOG
001000*  1988-04-11 JKH  INITIAL WORK AREA, CARRIED OVER FROM THE
001050*                  SHOPS OLDER DATE-CONVERSION HABIT.
001100*  1998-11-04 TMR  Y2K -- SEE THE CENTURY-WINDOW TEST IN
001200*                  CONVERT-RUN-DATE IN THE BALANCE REPORT
001250*                  PROGRAMS.
001300*  2021-09-14 DWP  TKT-44211 WIRED WS-RPT-DATE INTO THE
001350*                  PRINTED BALANCE REPORT HEADING -- SEE
001360*                  CONVERT-RUN-DATE / H-SERIES PARAGRAPHS IN
001370*                  BALR4000 AND BALS5000.
001400*****************************************************************
001500 01  WS-RUN-YMD.
001600     05  WS-RUN-YY                   PIC 9(2).
001700     05  WS-RUN-MM                   PIC X(2).
001800     05  WS-RUN-DD                   PIC X(2).
001900 01  WS-RUN-PYMD REDEFINES WS-RUN-YMD.
002000     05  WS-RUN-PY                   PIC S9(3) COMP-3.
002100     05  FILLER                      PIC X(4).
002200 01  FILLER REDEFINES WS-RUN-YMD.
002300     05  WS-RUN-PYMM                 PIC X(4).
002400     05  FILLER                      PIC X(2).
002500 01  WS-RPT-DATE.
002600     05  WS-RPT-YY                   PIC 9(4).
002700     05  WS-RPT-YYX REDEFINES WS-RPT-YY PIC X(4).
002800     05  WS-RPT-MM                   PIC X(2).
002900     05  WS-RPT-DD                   PIC X(2).
