000100*****************************************************************
000200*COPYBOOK:  RAWTRN.DD.CBL
000300*RECORD:    RAW-TRANSACTION-RECORD  (RAW-TRANSACTION-OUT FILE)
000400*PURPOSE:   OUTPUT ONLY.  ONE LINE PER COUNTERPARTY WITH A
000500*           NON-ZERO ACCUMULATED BALANCE AGAINST THE USER A RAW
000600*           BALANCE RUN WAS REQUESTED FOR.  RT-AMOUNT IS ALWAYS
000700*           CARRIED POSITIVE -- DIRECTION IS CARRIED BY WHICH
000800*           EMAIL/NAME PAIR IS IN THE FROM FIELDS VS THE TO
000900*           FIELDS.
001000*****************************************************************
001100*CHANGE LOG
001200*  1991-01-14 JKH  INITIAL LAYOUT -- WHO-OWES-WHOM EXTRACT
001300*  2015-03-11 TMR  RQ2015-041 RENAMED FOR EXPENSESYNC CUTOVER
001400*****************************************************************
001500 01  RAW-TRANSACTION-RECORD.
001600     05  RT-FROM-EMAIL               PIC X(60).
001700     05  RT-FROM-NAME                PIC X(40).
001800     05  RT-TO-EMAIL                 PIC X(60).
001900     05  RT-TO-NAME                  PIC X(40).
002000     05  RT-AMOUNT                   PIC S9(9)V99 COMP-3.
002100     05  FILLER                      PIC X(04).
