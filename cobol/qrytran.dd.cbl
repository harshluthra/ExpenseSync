000100*****************************************************************
000200*COPYBOOK:  QRYTRAN.DD.CBL
000300*RECORD:    USER-QUERY-REQUEST  (QRYTRAN FILE)
000400*PURPOSE:   ONE REQUEST PER RUN OF EXPH3000, BALR4000 OR
000500*           BALS5000 -- NAMES THE USER TO REPORT ON.  ON
000600*           BALS5000 A BLANK qry-user-email MEANS WHOLE-LEDGER
000700*           SETTLEMENT ONLY, NO PER-USER FILTER.
000800*****************************************************************
000900*CHANGE LOG
001000*  1991-01-14 JKH  INITIAL LAYOUT -- REPORT SELECTION CARD
001100*  2015-03-18 TMR  RQ2015-041 RENAMED FOR EXPENSESYNC CUTOVER
001200*****************************************************************
001300 01  USER-QUERY-REQUEST.
001400     05  qry-user-email              PIC X(60).
001500     05  filler                      PIC X(09).
