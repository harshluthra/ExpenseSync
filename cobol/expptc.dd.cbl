000100*****************************************************************
000200*COPYBOOK:  EXPPTC.DD.CBL
000300*RECORD:    EXPENSE-PARTICIPANT-RECORD  (EXPENSE-PARTICIPANT FILE)
000400*PURPOSE:   ONE DETAIL LINE PER PARTICIPANT OF AN EXPENSE.
000500*           EP-EXPENSE-ID IS A FOREIGN KEY BACK TO EXP-ID ON THE
000600*           HEADER THAT PRECEDES THESE DETAILS IN THE LEDGER --
000700*           THE KEY IS NOT UNIQUE (A PARTICIPANT CAN APPEAR ON
000800*           MANY EXPENSES, BUT ONLY ONCE PER EXPENSE).
000900*****************************************************************
001000*CHANGE LOG
001100*  1988-04-11 JKH  INITIAL LAYOUT -- REIMBURSEMENT VOUCHER DETAIL
001200*  2003-09-02 RLT  RQ2003-114 REPLACED PARTICIPANT EMPLOYEE
001300*                  NUMBER WITH E-MAIL ADDRESS
001400*****************************************************************
001500 01  EXPENSE-PARTICIPANT-RECORD.
001600     05  EP-EXPENSE-ID               PIC 9(9).
001700     05  EP-USER-EMAIL               PIC X(60).
001800     05  EP-SHARE-AMOUNT             PIC S9(9)V99 COMP-3.
001900     05  FILLER                      PIC X(03).
