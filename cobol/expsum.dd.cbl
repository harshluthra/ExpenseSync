000100*****************************************************************
000200*COPYBOOK:  EXPSUM.DD.CBL
000300*RECORD:    EXPENSE-SUMMARY-LINE-RECORD
000400*PURPOSE:   OUTPUT ONLY.  ONE LINE PER EXPENSE ON A SINGLE USER
000500*           EXPENSE-HISTORY RUN, IN LEDGER ORDER.  ESL-NET IS
000600*           THIS USERS SIGNED NET ON THAT ONE EXPENSE (WHAT
000700*           THEY PAID MINUS THEIR OWN SHARE) -- THE FINAL
000800*           NET-BALANCE ON THE REPORT IS THE RUNNING SUM OF
000900*           ESL-NET ACROSS EVERY LINE.
001000*****************************************************************
001100*CHANGE LOG
001200*  1991-01-14 JKH  INITIAL LAYOUT -- EMPLOYEE VOUCHER HISTORY
001300*                  EXTRACT
001400*  2015-03-18 TMR  RQ2015-041 RENAMED FOR EXPENSESYNC CUTOVER
001500*****************************************************************
001600 01  EXPENSE-SUMMARY-LINE-RECORD.
001700     05  ESL-EXPENSE-ID              PIC 9(9).
001800     05  ESL-DESCRIPTION             PIC X(40).
001900     05  ESL-AMOUNT                  PIC S9(9)V99 COMP-3.
002000     05  ESL-PAID-BY-EMAIL           PIC X(60).
002100     05  ESL-NET                     PIC S9(9)V99 COMP-3.
002200     05  FILLER                      PIC X(05).
