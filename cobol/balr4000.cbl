000100*****************************************************************
000200*PROGRAM:     BALR4000
000300*             EXPENSESYNC RAW BALANCE (WHO-OWES-WHOM)
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.    BALR4000.
000600        AUTHOR.        T. M. REYES.
000700        INSTALLATION.  CORPORATE DATA CENTER.
000800        DATE-WRITTEN.  01/14/91.
000900        DATE-COMPILED.
001000        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*****************************************************************
001200*  THIS JOB ANSWERS QRYTRAN REQUEST CARDS WITH A RAW WHO-OWES-
001300*  WHOM BALANCE FOR THE NAMED USER -- ONE LINE PER COUNTERPARTY
001400*  WITH A NON-ZERO NET, PLUS A TRAILING NET-BALANCE TOTAL.
001500*  RAWTRN CARRIES THE RAW LINES; BALRPT CARRIES THE SAME
001600*  INFORMATION PRINT-FORMATTED WITH EDITED DOLLAR AMOUNTS.
001700* 
001800*  EVERY EXPENSE IS RE-SPLIT EQUALLY ACROSS ITS PARTICIPANT
001900*  COUNT FOR THIS RUN, REGARDLESS OF HOW THE EXPENSE WAS
002000*  ORIGINALLY POSTED (EQUAL OR EXACT) -- THAT IS THE DEFINED
002100*  RAW BALANCE RULE, NOT A BUG.  EXACT-SPLIT SHARES ON EXPPTC
002200*  ARE NOT READ HERE.
002300* 
002400*  THE LEDGER HAS NO NATIVE KEYED ACCESS AND WE HAVE NO SORT
002500*  STEP ON THIS RUNTIME, SO COUNTERPARTY ACCUMULATION IS DONE
002600*  BY TABLE LOOKUP (WS-CP-TABLE) RATHER THAN A CONTROL BREAK
002700*  ON SORTED OUTPUT -- A FIRST-SEEN, KEEP-ADDING TABLE GIVES
002800*  THE SAME NET RESULT SINCE ADDITION DOES NOT CARE ABOUT
002900*  ORDER.
003000*****************************************************************
003100*  CHANGE LOG
003200*  01/14/91  JKH  ORIGINAL PROGRAM -- EMPLOYEE WHO-OWES-WHOM
003300*                 EXTRACT, ONE EMPLOYEE NUMBER PER RUN.
003400*  11/04/98  TMR  Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS LEDGER,
003500*                 REVIEWED AND CLOSED WITH NO CHANGE REQUIRED.
003600*  09/02/03  RLT  RQ2003-114 REPLACED EMPLOYEE NUMBER KEY WITH
003700*                 E-MAIL ADDRESS THROUGHOUT, SHOP STANDARD.
003800*  03/11/15  TMR  RQ2015-041 RENAMED/REBUILT FOR THE EXPENSESYNC
003900*                 CUTOVER.  ADDED THE PRINTED BALRPT ALONGSIDE
004000*                 THE RAWTRN EXTRACT, THE OLD JOB WROTE ONLY
004100*                 THE EXTRACT.
004150*  09/14/21  DWP  TKT-44211 ADDED CONDITION-NAMES ON THE
004160*                 SWITCH FIELDS IN WS-SWITCHES, SHOP CODING
004170*                 STANDARD REVIEW.
004180*  10/02/21  DWP  TKT-44238 WIDENED WS-RPT-AMOUNT TO CARRY THE
004181*                 FULL NINE-DIGIT BALANCE RANGE, AND WIRED A
004182*                 PAGE HEADING WITH THE RUN DATE AHEAD OF THE
004183*                 FIRST QUERY CARD -- SEE H010/H020.
004200*****************************************************************
004300        ENVIRONMENT DIVISION.
004400* 
004500        CONFIGURATION SECTION.
004600        SPECIAL-NAMES.
004700            C01 IS TOP-OF-FORM
004800            CLASS WS-ALPHA-CLASS IS "A" THRU "Z"
004900            UPSI-0 IS WS-TEST-RUN-SWITCH.
005000* 
005100        INPUT-OUTPUT SECTION.
005200        FILE-CONTROL.
005300            SELECT USER-MASTER-FILE    ASSIGN TO "USRMAST"
005400                ORGANIZATION IS LINE SEQUENTIAL.
005500            SELECT EXPENSE-HEADER-FILE ASSIGN TO "EXPHDR"
005600                ORGANIZATION IS LINE SEQUENTIAL.
005700            SELECT EXPENSE-PARTIC-FILE ASSIGN TO "EXPPTC"
005800                ORGANIZATION IS LINE SEQUENTIAL.
005900            SELECT USER-QUERY-FILE     ASSIGN TO "QRYTRAN"
006000                ORGANIZATION IS LINE SEQUENTIAL.
006100            SELECT RAW-TRANSACTION-FILE ASSIGN TO "RAWTRN"
006200                ORGANIZATION IS LINE SEQUENTIAL.
006300            SELECT BALANCE-RPT-FILE    ASSIGN TO "BALRPT"
006400                ORGANIZATION IS LINE SEQUENTIAL.
006500* 
006600        DATA DIVISION.
006700* 
006800        FILE SECTION.
006900* 
007000        FD  USER-MASTER-FILE
007100            LABEL RECORDS ARE STANDARD.
007200        COPY USRMAST.
007300* 
007400        FD  EXPENSE-HEADER-FILE
007500            LABEL RECORDS ARE STANDARD.
007600        COPY EXPHDR.
007700* 
007800        FD  EXPENSE-PARTIC-FILE
007900            LABEL RECORDS ARE STANDARD.
008000        COPY EXPPTC.
008100* 
008200        FD  USER-QUERY-FILE
008300            LABEL RECORDS ARE STANDARD.
008400        COPY QRYTRAN.
008500* 
008600        FD  RAW-TRANSACTION-FILE
008700            LABEL RECORDS ARE STANDARD.
008800        COPY RAWTRN.
008900* 
009000        FD  BALANCE-RPT-FILE
009100            LABEL RECORDS ARE STANDARD.
009200        01  BALANCE-RPT-LINE             PIC X(132).
009300* 
009400        WORKING-STORAGE SECTION.
009500* 
009600*  RUN-DATE WORK AREA -- SEE RUNDATE.DD.CBL FOR THE CENTURY
009700*  WINDOW NOTE.
009800        COPY RUNDATE.
009900* 
010000*  USER MASTER EMAIL/NAME SHADOW -- HELD WHOLE FOR NAME
010100*  LOOKUPS ON THE PRINTED REPORT.
010200        01  WS-USER-TABLE-AREA.
010300            05  WS-USER-TABLE OCCURS 2000 TIMES.
010400                10  WS-UT-EMAIL        PIC X(60).
010500                10  WS-UT-NAME         PIC X(40).
010600                10  FILLER             PIC X(05).
010700* 
010800*  WHOLE-LEDGER HEADER TABLE.  WS-HDR-PTC-START POINTS TO
010900*  THIS HEADERS FIRST ENTRY IN WS-PARTIC-TABLE -- THE TWO
011000*  TABLES ARE LOADED IN THE SAME ORDER THE LEDGER WAS
011100*  WRITTEN IN, SO NO FK SEARCH IS NEEDED AT SCAN TIME.
011200        01  WS-HEADER-TABLE-AREA.
011300            05  WS-HEADER-TABLE OCCURS 5000 TIMES.
011400                10  WS-HDR-ID          PIC 9(9).
011500                10  WS-HDR-AMOUNT      PIC S9(9)V99 COMP-3.
011600                10  WS-HDR-PAID-BY     PIC X(60).
011700                10  WS-HDR-PCOUNT      PIC 9(3).
011800                10  WS-HDR-PTC-START   PIC S9(9) COMP.
011900                10  FILLER             PIC X(05).
012000* 
012100*  WHOLE-LEDGER PARTICIPANT EMAIL TABLE, FLAT, IN LEDGER
012200*  ORDER.  20000 ENTRIES COVERS A 5000-EXPENSE LEDGER AT 4
012300*  PARTICIPANTS EACH, THE SHOPS CURRENT AVERAGE GROUP SIZE.
012400        01  WS-PARTIC-TABLE-AREA.
012500            05  WS-PARTIC-TABLE OCCURS 20000 TIMES.
012600                10  WS-PTC-EMAIL       PIC X(60).
012700                10  FILLER             PIC X(05).
012800* 
012900*  PER-COUNTERPARTY ACCUMULATOR FOR THE CARD NOW RUNNING.
013000*  POSITIVE BALANCE = COUNTERPARTY OWES THE TARGET USER;
013100*  NEGATIVE = TARGET USER OWES THE COUNTERPARTY.
013200        01  WS-CP-TABLE-AREA.
013300            05  WS-CP-TABLE OCCURS 2000 TIMES.
013400                10  WS-CP-EMAIL        PIC X(60).
013500                10  WS-CP-BALANCE      PIC S9(9)V99 COMP-3.
013600                10  FILLER             PIC X(03).
013700* 
013800        01  WS-QUERY-AREA.
013900            05  WS-TARGET-EMAIL        PIC X(60).
014000            05  WS-TARGET-NAME         PIC X(40).
014100            05  FILLER                 PIC X(05).
014200* 
014300        01  WS-LOOKUP-AREA.
014400            05  WS-LOOKUP-EMAIL        PIC X(60).
014500            05  WS-LOOKUP-NAME         PIC X(40).
014600            05  FILLER                 PIC X(05).
014700* 
014800        01  WS-CP-SEARCH-AREA.
014900            05  WS-CP-SEARCH-EMAIL     PIC X(60).
015000            05  WS-CP-SEARCH-AMOUNT    PIC S9(9)V99 COMP-3.
015100            05  FILLER                 PIC X(05).
015200* 
015300*  ONE PRINT-LINE BUILD AREA, MOVED TO BALANCE-RPT-LINE
015400*  JUST BEFORE EACH WRITE.
015500        01  WS-RPT-DETAIL.
015600            05  WS-RPT-FROM-NAME       PIC X(20).
015700            05  FILLER                 PIC X(01).
015800            05  WS-RPT-FROM-EMAIL      PIC X(30).
015900            05  FILLER                 PIC X(01).
016000            05  WS-RPT-TO-NAME         PIC X(20).
016100            05  FILLER                 PIC X(01).
016200            05  WS-RPT-TO-EMAIL        PIC X(30).
016300            05  FILLER                 PIC X(01).
016400            05  WS-RPT-AMOUNT          PIC $$$,$$$,$$9.99.
016500            05  FILLER                 PIC X(14).
016600* 
016700*  TRAILING NET-BALANCE TOTAL LINE BUILD AREA -- SIGNED,
016800*  UNLIKE THE PER-COUNTERPARTY LINES WHICH ARE ALWAYS
016900*  POSITIVE.
017000        01  WS-TOTAL-DETAIL.
017100            05  WS-TOT-LABEL           PIC X(30).
017200            05  FILLER                 PIC X(01).
017300            05  WS-TOT-EMAIL           PIC X(60).
017400            05  FILLER                 PIC X(01).
017500            05  WS-TOT-AMOUNT          PIC -(9)9.99.
017600            05  FILLER                 PIC X(27).
017610*
017620*  PAGE HEADING BUILD AREA -- WRITTEN ONCE, AHEAD OF THE
017630*  QUERY-CARD LOOP, WITH THE RUN DATE FROM CONVERT-RUN-DATE.
017640        01  WS-RPT-HEADING.
017650            05  WS-HDG-TITLE           PIC X(40)
017660                VALUE "EXPENSESYNC USER BALANCE REPORT - RAW".
017670            05  FILLER                 PIC X(10).
017680            05  WS-HDG-LABEL           PIC X(09)
017690                VALUE "RUN DATE:".
017700            05  FILLER                 PIC X(01).
017710            05  WS-HDG-DATE.
017711                10  WS-HDG-DATE-MM     PIC X(02).
017712                10  WS-HDG-DATE-SL1    PIC X(01) VALUE "/".
017713                10  WS-HDG-DATE-DD     PIC X(02).
017714                10  WS-HDG-DATE-SL2    PIC X(01) VALUE "/".
017715                10  WS-HDG-DATE-YY     PIC X(04).
017720            05  FILLER                 PIC X(62).
017730*
017800        01  WS-SWITCHES.
017900            05  EOF1-SW                PIC 9(1) VALUE 0.
017910                88  USRMAST-EOF            VALUE 1.
018000            05  EOF2-SW                PIC 9(1) VALUE 0.
018010                88  EXPHDR-EOF             VALUE 1.
018100            05  EOF3-SW                PIC 9(1) VALUE 0.
018110                88  EXPPTC-EOF             VALUE 1.
018200            05  EOF4-SW                PIC 9(1) VALUE 0.
018210                88  QRYTRAN-EOF            VALUE 1.
018300            05  WS-FOUND-SW            PIC X(1) VALUE "N".
018310                88  RECORD-FOUND           VALUE "Y".
018400            05  FILLER                 PIC X(02).
018500* 
018600        77  WS-USER-COUNT              PIC S9(4) COMP VALUE 0.
018700        77  WS-HDR-COUNT               PIC S9(4) COMP VALUE 0.
018800        77  WS-PTC-COUNT               PIC S9(5) COMP VALUE 0.
018900        77  WS-CP-COUNT                PIC S9(4) COMP VALUE 0.
019000        77  WS-QRY-COUNT               PIC S9(4) COMP VALUE 0.
019100        77  WS-SUB                     PIC S9(4) COMP VALUE 0.
019200        77  WS-SUB2                    PIC S9(5) COMP VALUE 0.
019300        77  WS-SUB3                    PIC S9(4) COMP VALUE 0.
019400        77  WS-SUB4                    PIC S9(4) COMP VALUE 0.
019500        77  WS-PTC-END                 PIC S9(5) COMP VALUE 0.
019600        77  WS-EQUAL-SHARE             PIC S9(9)V99 COMP-3
019700                                       VALUE 0.
019800        77  WS-NET-BALANCE-TOTAL       PIC S9(9)V99 COMP-3
019900                                       VALUE 0.
020000* 
020100        PROCEDURE DIVISION.
020200* 
020300        A010-MAIN-LINE.
020400            OPEN INPUT  USER-MASTER-FILE
020500                        EXPENSE-HEADER-FILE
020600                        EXPENSE-PARTIC-FILE
020700                        USER-QUERY-FILE.
020800            OPEN OUTPUT RAW-TRANSACTION-FILE
020900                        BALANCE-RPT-FILE.
020910            PERFORM H010-CONVERT-RUN-DATE.
020920            PERFORM H020-WRITE-RPT-HEADING.
021000            PERFORM B010-LOAD-USER-MASTER THRU B010-EXIT
021100                UNTIL EOF1-SW = 1.
021200            PERFORM B020-LOAD-HEADERS THRU B020-EXIT
021300                UNTIL EOF2-SW = 1.
021400            PERFORM B030-LOAD-PARTICIPANTS THRU B030-EXIT
021500                UNTIL EOF3-SW = 1.
021600            PERFORM C010-PROCESS-QUERY THRU C010-EXIT
021700                UNTIL EOF4-SW = 1.
021800            PERFORM END-RTN.
021900* 
022000        B010-LOAD-USER-MASTER.
022100            READ USER-MASTER-FILE
022200                AT END
022300                    MOVE 1 TO EOF1-SW
022400                    GO TO B010-EXIT.
022500            ADD 1 TO WS-USER-COUNT.
022600            MOVE USR-EMAIL TO WS-UT-EMAIL (WS-USER-COUNT).
022700            MOVE USR-NAME  TO WS-UT-NAME (WS-USER-COUNT).
022800        B010-EXIT.
022900            EXIT.
023000* 
023100*  WS-HDR-PTC-START IS DERIVED FROM THE RUNNING PARTICIPANT
023200*  TOTAL, NOT FROM A KEY SEARCH -- SEE THE PROGRAM BANNER.
023300        B020-LOAD-HEADERS.
023400            READ EXPENSE-HEADER-FILE
023500                AT END
023600                    MOVE 1 TO EOF2-SW
023700                    GO TO B020-EXIT.
023800            ADD 1 TO WS-HDR-COUNT.
023900            MOVE EXP-ID          TO WS-HDR-ID (WS-HDR-COUNT).
024000            MOVE EXP-AMOUNT      TO WS-HDR-AMOUNT (WS-HDR-COUNT).
024100            MOVE EXP-PAID-BY-EMAIL
024200                TO WS-HDR-PAID-BY (WS-HDR-COUNT).
024300            MOVE EXP-PARTICIPANT-COUNT
024400                TO WS-HDR-PCOUNT (WS-HDR-COUNT).
024500            COMPUTE WS-HDR-PTC-START (WS-HDR-COUNT)
024600                = WS-PTC-COUNT + 1.
024700            ADD EXP-PARTICIPANT-COUNT TO WS-PTC-COUNT.
024800        B020-EXIT.
024900            EXIT.
025000* 
025100*  RELOAD THE PARTICIPANT COUNT TO ZERO -- IT NOW BECOMES
025200*  THE LOAD CURSOR INTO WS-PARTIC-TABLE, REUSING THE SAME
025300*  FIELD THAT JUST FINISHED COUNTING THEM IN B020.
025400        B030-LOAD-PARTICIPANTS.
025500            READ EXPENSE-PARTIC-FILE
025600                AT END
025700                    MOVE 1 TO EOF3-SW
025800                    GO TO B030-EXIT.
025900            ADD 1 TO WS-SUB.
026000            MOVE EP-USER-EMAIL TO WS-PTC-EMAIL (WS-SUB).
026100        B030-EXIT.
026200            EXIT.
026300* 
026400*  ONE QRYTRAN CARD -- RAW BALANCE FOR QRY-USER-EMAIL.
026500        C010-PROCESS-QUERY.
026600            READ USER-QUERY-FILE
026700                AT END
026800                    MOVE 1 TO EOF4-SW
026900                    GO TO C010-EXIT.
027000            ADD 1 TO WS-QRY-COUNT.
027100            MOVE 0 TO WS-CP-COUNT.
027200            MOVE 0 TO WS-NET-BALANCE-TOTAL.
027300            MOVE qry-user-email TO WS-TARGET-EMAIL.
027400            MOVE qry-user-email TO WS-LOOKUP-EMAIL.
027500            PERFORM G010-LOOKUP-USER-NAME.
027600            MOVE WS-LOOKUP-NAME TO WS-TARGET-NAME.
027700            PERFORM D010-SCAN-ONE-HEADER
027800                VARYING WS-SUB FROM 1 BY 1
027900                UNTIL WS-SUB > WS-HDR-COUNT.
028000            PERFORM F010-WRITE-RAW-OUTPUT
028100                VARYING WS-SUB FROM 1 BY 1
028200                UNTIL WS-SUB > WS-CP-COUNT.
028300            PERFORM F030-WRITE-TOTAL-LINE.
028400        C010-EXIT.
028500            EXIT.
028600* 
028700        D010-SCAN-ONE-HEADER.
028800            COMPUTE WS-PTC-END = WS-HDR-PTC-START (WS-SUB)
028900                + WS-HDR-PCOUNT (WS-SUB) - 1.
029000            MOVE "N" TO WS-FOUND-SW.
029100            PERFORM D020-FIND-TARGET-SHARE
029200                VARYING WS-SUB2 FROM WS-HDR-PTC-START (WS-SUB)
029300                BY 1
029400                UNTIL WS-SUB2 > WS-PTC-END
029500                    OR RECORD-FOUND.
029600            IF RECORD-FOUND
029700                DIVIDE WS-HDR-AMOUNT (WS-SUB)
029800                    BY WS-HDR-PCOUNT (WS-SUB)
029900                    GIVING WS-EQUAL-SHARE ROUNDED
030000                IF WS-HDR-PAID-BY (WS-SUB) = WS-TARGET-EMAIL
030100                    PERFORM D030-CREDIT-ONE-PARTICIPANT
030200                        VARYING WS-SUB2
030300                        FROM WS-HDR-PTC-START (WS-SUB)
030400                        BY 1
030500                        UNTIL WS-SUB2 > WS-PTC-END
030600                ELSE
030700                    PERFORM D040-DEBIT-TO-PAYER.
030800* 
030900        D020-FIND-TARGET-SHARE.
031000            IF WS-PTC-EMAIL (WS-SUB2) = WS-TARGET-EMAIL
031100                MOVE "Y" TO WS-FOUND-SW.
031200* 
031300*  EVERY OTHER PARTICIPANT OF THIS EXPENSE OWES THE TARGET
031400*  THEIR EQUAL SHARE -- THE TARGET PAID THE WHOLE AMOUNT.
031500        D030-CREDIT-ONE-PARTICIPANT.
031600            IF WS-PTC-EMAIL (WS-SUB2) NOT = WS-TARGET-EMAIL
031700                MOVE WS-PTC-EMAIL (WS-SUB2) TO WS-CP-SEARCH-EMAIL
031800                MOVE WS-EQUAL-SHARE TO WS-CP-SEARCH-AMOUNT
031900                PERFORM E010-ACCUM-COUNTERPARTY.
032000* 
032100*  THE TARGET IS NOT THE PAYER -- THE TARGET OWES THE PAYER
032200*  ITS OWN EQUAL SHARE.
032300        D040-DEBIT-TO-PAYER.
032400            MOVE WS-HDR-PAID-BY (WS-SUB) TO WS-CP-SEARCH-EMAIL.
032500            COMPUTE WS-CP-SEARCH-AMOUNT = 0 - WS-EQUAL-SHARE.
032600            PERFORM E010-ACCUM-COUNTERPARTY.
032700* 
032800*  ADD (OR START) A COUNTERPARTY BALANCE.  WS-CP-SEARCH-EMAIL
032900*  AND WS-CP-SEARCH-AMOUNT ARE SET BY THE CALLER.
033000        E010-ACCUM-COUNTERPARTY.
033100            MOVE "N" TO WS-FOUND-SW.
033200            PERFORM E020-SEARCH-CP
033300                VARYING WS-SUB3 FROM 1 BY 1
033400                UNTIL WS-SUB3 > WS-CP-COUNT
033500                    OR RECORD-FOUND.
033600            IF RECORD-FOUND
033700                ADD WS-CP-SEARCH-AMOUNT TO WS-CP-BALANCE (WS-SUB3)
033800            ELSE
033900                ADD 1 TO WS-CP-COUNT
034000                MOVE WS-CP-SEARCH-EMAIL TO WS-CP-EMAIL (WS-CP-COUNT)
034100                MOVE WS-CP-SEARCH-AMOUNT
034200                    TO WS-CP-BALANCE (WS-CP-COUNT).
034300* 
034400        E020-SEARCH-CP.
034500            IF WS-CP-EMAIL (WS-SUB3) = WS-CP-SEARCH-EMAIL
034600                MOVE "Y" TO WS-FOUND-SW.
034700* 
034800*  ONE OUTPUT LINE PER NON-ZERO COUNTERPARTY -- ZERO BALANCES
034900*  ARE SUPPRESSED PER THE RAW BALANCE RULE, BUT STILL COUNT
035000*  TOWARD THE NET-BALANCE TOTAL.
035100        F010-WRITE-RAW-OUTPUT.
035200            ADD WS-CP-BALANCE (WS-SUB) TO WS-NET-BALANCE-TOTAL.
035300            IF WS-CP-BALANCE (WS-SUB) NOT = 0
035400                PERFORM F020-WRITE-ONE-TRANSACTION.
035500* 
035600        F020-WRITE-ONE-TRANSACTION.
035700            MOVE WS-CP-EMAIL (WS-SUB) TO WS-LOOKUP-EMAIL.
035800            PERFORM G010-LOOKUP-USER-NAME.
035900            MOVE SPACES TO RAW-TRANSACTION-RECORD.
036000            MOVE SPACES TO WS-RPT-DETAIL.
036100            IF WS-CP-BALANCE (WS-SUB) > 0
036200                MOVE WS-CP-EMAIL (WS-SUB)  TO RT-FROM-EMAIL
036300                MOVE WS-LOOKUP-NAME        TO RT-FROM-NAME
036400                MOVE WS-TARGET-EMAIL       TO RT-TO-EMAIL
036500                MOVE WS-TARGET-NAME        TO RT-TO-NAME
036600                MOVE WS-CP-BALANCE (WS-SUB) TO RT-AMOUNT
036700            ELSE
036800                MOVE WS-TARGET-EMAIL       TO RT-FROM-EMAIL
036900                MOVE WS-TARGET-NAME        TO RT-FROM-NAME
037000                MOVE WS-CP-EMAIL (WS-SUB)  TO RT-TO-EMAIL
037100                MOVE WS-LOOKUP-NAME        TO RT-TO-NAME
037200                COMPUTE RT-AMOUNT = 0 - WS-CP-BALANCE (WS-SUB).
037300            WRITE RAW-TRANSACTION-RECORD.
037400            MOVE RT-FROM-NAME  TO WS-RPT-FROM-NAME.
037500            MOVE RT-FROM-EMAIL TO WS-RPT-FROM-EMAIL.
037600            MOVE RT-TO-NAME    TO WS-RPT-TO-NAME.
037700            MOVE RT-TO-EMAIL   TO WS-RPT-TO-EMAIL.
037800            MOVE RT-AMOUNT     TO WS-RPT-AMOUNT.
037900            MOVE WS-RPT-DETAIL TO BALANCE-RPT-LINE.
038000            WRITE BALANCE-RPT-LINE.
038100* 
038200        F030-WRITE-TOTAL-LINE.
038300            MOVE SPACES TO WS-TOTAL-DETAIL.
038400            MOVE "NET BALANCE TOTAL" TO WS-TOT-LABEL.
038500            MOVE WS-TARGET-EMAIL TO WS-TOT-EMAIL.
038600            MOVE WS-NET-BALANCE-TOTAL TO WS-TOT-AMOUNT.
038700            MOVE WS-TOTAL-DETAIL TO BALANCE-RPT-LINE.
038800            WRITE BALANCE-RPT-LINE.
038900* 
039000*  LINEAR SEARCH OF WS-USER-TABLE BY WS-LOOKUP-EMAIL, RETURNS
039100*  THE NAME IN WS-LOOKUP-NAME (SPACES IF NOT FOUND).
039200        G010-LOOKUP-USER-NAME.
039300            MOVE "N" TO WS-FOUND-SW.
039400            MOVE SPACES TO WS-LOOKUP-NAME.
039500            PERFORM G020-SEARCH-USER
039600                VARYING WS-SUB4 FROM 1 BY 1
039700                UNTIL WS-SUB4 > WS-USER-COUNT
039800                    OR RECORD-FOUND.
039900* 
040000        G020-SEARCH-USER.
040100            IF WS-UT-EMAIL (WS-SUB4) = WS-LOOKUP-EMAIL
040200                MOVE "Y" TO WS-FOUND-SW
040300                MOVE WS-UT-NAME (WS-SUB4) TO WS-LOOKUP-NAME.
040400*
040410*  EXPAND TODAYS DATE TO THE 4-DIGIT-YEAR VIEW FOR THE PAGE
040420*  HEADING.  Y2K CENTURY WINDOW -- RUN YEARS 00-49 ARE 20XX,
040430*  50-99 ARE 19XX, PER THE 1998 NOTE IN RUNDATE.DD.CBL.
040440        H010-CONVERT-RUN-DATE.
040450            ACCEPT WS-RUN-YMD FROM DATE.
040460            MOVE WS-RUN-MM TO WS-RPT-MM.
040470            MOVE WS-RUN-DD TO WS-RPT-DD.
040480            IF WS-RUN-YY < 50
040490                COMPUTE WS-RPT-YY = 2000 + WS-RUN-YY
040500            ELSE
040510                COMPUTE WS-RPT-YY = 1900 + WS-RUN-YY.
040520*
040530*  ONE HEADING LINE, WRITTEN BEFORE THE FIRST QUERY CARD IS
040540*  PROCESSED.
040550        H020-WRITE-RPT-HEADING.
040560            MOVE WS-RPT-MM TO WS-HDG-DATE-MM.
040570            MOVE WS-RPT-DD TO WS-HDG-DATE-DD.
040580            MOVE WS-RPT-YY TO WS-HDG-DATE-YY.
040590            MOVE WS-RPT-HEADING TO BALANCE-RPT-LINE.
040600            WRITE BALANCE-RPT-LINE.
040640*
040650*  CLOSE DOWN AND REPORT RUN COUNTS TO THE CONSOLE.
040660        END-RTN.
040700            DISPLAY "BALR4000 COMPLETE - LEDGER EXPENSES: "
040800                WS-HDR-COUNT UPON CRT.
040900            DISPLAY "  QUERY CARDS PROCESSED: " WS-QRY-COUNT
041000                UPON CRT.
041100            CLOSE USER-MASTER-FILE
041200                  EXPENSE-HEADER-FILE
041300                  EXPENSE-PARTIC-FILE
041400                  USER-QUERY-FILE
041500                  RAW-TRANSACTION-FILE
041600                  BALANCE-RPT-FILE.
041700            STOP RUN.
