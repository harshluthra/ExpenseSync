000100*****************************************************************
000200*PROGRAM:     USRM1000
000300*             EXPENSESYNC USER MASTER MAINTENANCE / INQUIRY
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.    USRM1000.
000600        AUTHOR.        J. K. HARMON.
000700        INSTALLATION.  CORPORATE DATA CENTER.
000800        DATE-WRITTEN.  04/11/88.
000900        DATE-COMPILED.
001000        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*****************************************************************
001200*  THIS JOB MAINTAINS THE EXPENSESYNC USER MASTER (USRMAST) AND
001300*  ANSWERS LOOKUP/LISTING REQUESTS AGAINST IT.  THE MASTER IS
001400*  SMALL ENOUGH TO BE HELD WHOLE IN WS-USER-TABLE FOR THE LIFE
001500*  OF THE RUN -- THERE IS NO NATIVE INDEXED ACCESS METHOD ON
001600*  THIS SHOPS RUNTIME SO A TABLE SEARCH STANDS IN FOR A KEYED
001700*  READ.  USR-EMAIL IS THE ONLY KEY -- CASE SENSITIVE, EXACT
001800*  MATCH.
001900*  
002000*  RUN ORDER:
002100*    1. LOAD USRMAST (OLD) INTO WS-USER-TABLE.
002200*    2. APPLY USRTRAN CREATE-USER REQUESTS (DUP EMAIL REJECTED
002300*       TO USRREJ, NEW USERS ASSIGNED THE NEXT USR-ID).
002400*    3. REWRITE USRMASTO FROM THE UPDATED TABLE.
002500*    4. ANSWER QRYTRAN LOOKUP/LIST REQUESTS TO USRLIST.
002600*****************************************************************
002700*  CHANGE LOG
002800*  04/11/88  JKH  ORIGINAL PROGRAM -- EMPLOYEE REIMBURSEMENT
002900*                 REGISTRATION, KEYED BY EMPLOYEE NUMBER.
003000*  06/09/91  JKH  RQ91-0188 ADDED THE LIST-ALL REQUEST CARD,
003100*                 PREVIOUSLY LISTING WAS A SEPARATE JOB.
003200*  11/04/98  TMR  Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS MASTER,
003300*                 REVIEWED AND CLOSED WITH NO CHANGE REQUIRED.
003400*  09/02/03  RLT  RQ2003-114 REPLACED EMPLOYEE NUMBER KEY WITH
003500*                 E-MAIL ADDRESS THROUGHOUT, SHOP STANDARD.
003600*  02/09/15  TMR  RQ2015-041 RENAMED/REBUILT FOR THE EXPENSESYNC
003700*                 CUTOVER.  ADDED DUPLICATE-EMAIL REJECT PASS.
003800*  06/18/15  TMR  RQ2015-041 ADDED LOOKUP-SET MISMATCH COUNT TO
003900*                 END-RTN SUMMARY DISPLAY.
004000*  03/30/21  DWP  TKT-44109 WS-USER-TABLE RAISED FROM 500 TO
004100*                 2000 ENTRIES, SHOP HAS OUTGROWN OLD LIMIT.
004150*  09/14/21  DWP  TKT-44211 ADDED CONDITION-NAMES ON THE
004160*                 SWITCH FIELDS IN WS-SWITCHES, SHOP CODING
004170*                 STANDARD REVIEW.
004180*  10/02/21  DWP  TKT-44238 CLEANED UP THE B010 BANNER WORDING
004190*                 PER CODING STANDARDS REVIEW, NO LOGIC CHANGE.
004200*****************************************************************
004300        ENVIRONMENT DIVISION.
004400* 
004500        CONFIGURATION SECTION.
004600        SPECIAL-NAMES.
004700            C01 IS TOP-OF-FORM
004800            CLASS WS-ALPHA-CLASS IS "A" THRU "Z"
004900            UPSI-0 IS WS-TEST-RUN-SWITCH.
005000* 
005100        INPUT-OUTPUT SECTION.
005200        FILE-CONTROL.
005300            SELECT USER-MASTER-FILE ASSIGN TO "USRMAST"
005400                ORGANIZATION IS LINE SEQUENTIAL.
005500            SELECT USER-MASTER-OUT  ASSIGN TO "USRMASTO"
005600                ORGANIZATION IS LINE SEQUENTIAL.
005700            SELECT USER-CREATE-FILE ASSIGN TO "USRTRAN"
005800                ORGANIZATION IS LINE SEQUENTIAL.
005900            SELECT USER-QUERY-FILE  ASSIGN TO "QRYTRAN"
006000                ORGANIZATION IS LINE SEQUENTIAL.
006100            SELECT USER-LIST-FILE   ASSIGN TO "USRLIST"
006200                ORGANIZATION IS LINE SEQUENTIAL.
006300            SELECT USER-REJECT-FILE ASSIGN TO "USRREJ"
006400                ORGANIZATION IS LINE SEQUENTIAL.
006500* 
006600        DATA DIVISION.
006700* 
006800        FILE SECTION.
006900* 
007000        FD  USER-MASTER-FILE
007100            LABEL RECORDS ARE STANDARD.
007200        01  IN-USER-REC                 PIC X(114).
007300* 
007400        FD  USER-MASTER-OUT
007500            LABEL RECORDS ARE STANDARD.
007600        COPY USRMAST.
007700* 
007800        FD  USER-CREATE-FILE
007900            LABEL RECORDS ARE STANDARD.
008000        01  IN-CREATE-REC                PIC X(109).
008100* 
008200        FD  USER-QUERY-FILE
008300            LABEL RECORDS ARE STANDARD.
008400        01  IN-QUERY-REC                 PIC X(69).
008500* 
008600        FD  USER-LIST-FILE
008700            LABEL RECORDS ARE STANDARD.
008800        01  USER-LIST-LINE               PIC X(132).
008900* 
009000        FD  USER-REJECT-FILE
009100            LABEL RECORDS ARE STANDARD.
009200        01  USER-REJECT-LINE             PIC X(132).
009300* 
009400        WORKING-STORAGE SECTION.
009500* 
009600*  RUN-DATE WORK AREA -- SEE RUNDATE.DD.CBL FOR THE CENTURY
009700*  WINDOW NOTE.
009800        COPY RUNDATE.
009900* 
010000*  WS COPY OF THE MASTER RECORD LAYOUT, USED TO BUILD BOTH
010100*  INCOMING AND OUTGOING MASTER RECORDS.
010200        01  WS-USER-WORK-REC.
010300            05  WS-UR-ID               PIC 9(9).
010400            05  WS-UR-EMAIL            PIC X(60).
010500            05  WS-UR-NAME             PIC X(40).
010600            05  FILLER                 PIC X(05).
010700* 
010800        COPY USRTRAN.
010900        COPY QRYTRAN.
011000* 
011100*  WHOLE-MASTER TABLE -- LOADED ONCE, HELD FOR THE LIFE OF
011200*  THE RUN.  2000 ENTRIES IS THE SHOPS CURRENT HIGH-WATER
011300*  ESTIMATE FOR THE USER POPULATION (TKT-44109).
011400        01  WS-USER-TABLE-AREA.
011500            05  WS-USER-TABLE OCCURS 2000 TIMES.
011600                10  WS-UT-ID           PIC 9(9).
011700                10  WS-UT-EMAIL        PIC X(60).
011800                10  WS-UT-NAME         PIC X(40).
011850                10  FILLER             PIC X(05).
011900* 
012000        01  WS-SWITCHES.
012100            05  EOF1-SW                PIC 9(1) VALUE 0.
012110                88  USRMAST-EOF            VALUE 1.
012200            05  EOF2-SW                PIC 9(1) VALUE 0.
012210                88  USRTRAN-EOF            VALUE 1.
012300            05  EOF3-SW                PIC 9(1) VALUE 0.
012310                88  QRYTRAN-EOF            VALUE 1.
012400            05  WS-DUP-SW              PIC X(1) VALUE "N".
012410                88  DUPLICATE-EMAIL        VALUE "Y".
012500            05  WS-FOUND-SW            PIC X(1) VALUE "N".
012510                88  RECORD-FOUND           VALUE "Y".
012550            05  FILLER                 PIC X(03).
012600* 
012700        01  WS-MSG-AREA.
012800            05  WS-MSG-EMAIL           PIC X(60).
012900            05  WS-MSG-NAME            PIC X(40).
013000            05  WS-MSG-TEXT            PIC X(30).
013050            05  FILLER                 PIC X(05).
013100* 
013200        77  WS-USER-COUNT              PIC S9(4) COMP VALUE 0.
013300        77  WS-NEXT-ID                 PIC S9(9) COMP VALUE 0.
013400        77  WS-SUB                     PIC S9(4) COMP VALUE 0.
013500        77  WS-FOUND-IX                PIC S9(4) COMP VALUE 0.
013600        77  WS-QRY-COUNT               PIC S9(4) COMP VALUE 0.
013700        77  WS-QRY-FOUND-COUNT         PIC S9(4) COMP VALUE 0.
013800* 
013900        PROCEDURE DIVISION.
014000* 
014100        A010-MAIN-LINE.
014200            OPEN INPUT  USER-MASTER-FILE
014300                        USER-CREATE-FILE
014400                        USER-QUERY-FILE.
014500            OPEN OUTPUT USER-MASTER-OUT
014600                        USER-LIST-FILE
014700                        USER-REJECT-FILE.
014800            PERFORM B010-LOAD-USER-MASTER THRU B010-EXIT
014900                UNTIL EOF1-SW = 1.
015000            PERFORM C010-CREATE-USER THRU C010-EXIT
015100                UNTIL EOF2-SW = 1.
015150            MOVE SPACES TO USER-RECORD.
015200            PERFORM D010-REWRITE-MASTER THRU D010-EXIT
015300                VARYING WS-SUB FROM 1 BY 1
015400                UNTIL WS-SUB > WS-USER-COUNT.
015500            PERFORM E010-PROCESS-QUERIES THRU E010-EXIT
015600                UNTIL EOF3-SW = 1.
015700            PERFORM END-RTN.
015800* 
015900*  LOAD THE OLD MASTER INTO THE TABLE, ONE RECORD AT A TIME,
016000*  MODELED ON THE SHOPS READ-TO-EOF HABIT CARRIED OVER FROM
016100*  THE OLDER BILLING JOBS THIS UNIT GREW OUT OF.
016200        B010-LOAD-USER-MASTER.
016300            READ USER-MASTER-FILE
016400                AT END
016500                    MOVE 1 TO EOF1-SW
016600                    GO TO B010-EXIT.
016700            ADD 1 TO WS-USER-COUNT.
016800            MOVE IN-USER-REC TO WS-USER-WORK-REC.
016900            MOVE WS-UR-ID    TO WS-UT-ID (WS-USER-COUNT).
017000            MOVE WS-UR-EMAIL TO WS-UT-EMAIL (WS-USER-COUNT).
017100            MOVE WS-UR-NAME  TO WS-UT-NAME (WS-USER-COUNT).
017200            IF WS-UT-ID (WS-USER-COUNT) > WS-NEXT-ID
017300                MOVE WS-UT-ID (WS-USER-COUNT) TO WS-NEXT-ID.
017400        B010-EXIT.
017500            EXIT.
017600* 
017700*  APPLY ONE CREATE-USER REQUEST.  REJECT ON DUPLICATE EMAIL
017800*  (BUSINESS RULE -- EMAIL ALREADY REGISTERED); OTHERWISE
017900*  ASSIGN THE NEXT SEQUENTIAL USR-ID AND APPEND TO THE TABLE.
018000        C010-CREATE-USER.
018100            READ USER-CREATE-FILE
018200                AT END
018300                    MOVE 1 TO EOF2-SW
018400                    GO TO C010-EXIT.
018500            MOVE IN-CREATE-REC TO USER-CREATE-REQUEST.
018600            MOVE ucr-email TO WS-MSG-EMAIL.
018700            PERFORM F010-SEARCH-USER-TABLE.
018800            IF RECORD-FOUND
018900                MOVE "EMAIL ALREADY REGISTERED"
019000                    TO WS-MSG-TEXT
019100                PERFORM C020-WRITE-REJECT
019200            ELSE
019300                ADD 1 TO WS-NEXT-ID
019400                ADD 1 TO WS-USER-COUNT
019500                MOVE WS-NEXT-ID TO WS-UT-ID (WS-USER-COUNT)
019600                MOVE ucr-email  TO WS-UT-EMAIL (WS-USER-COUNT)
019700                MOVE ucr-name   TO WS-UT-NAME (WS-USER-COUNT).
019800        C010-EXIT.
019900            EXIT.
020000* 
020100        C020-WRITE-REJECT.
020200            MOVE SPACES TO USER-REJECT-LINE.
020300            STRING "REJECT CREATE-USER " WS-MSG-EMAIL
020400                   " - " WS-MSG-TEXT DELIMITED BY SIZE
020500                INTO USER-REJECT-LINE.
020600            WRITE USER-REJECT-LINE.
020700* 
020800*  REWRITE THE MASTER FROM THE UPDATED TABLE, ASCENDING BY
020900*  TABLE POSITION (ORIGINAL LOAD ORDER, NEW ROWS APPENDED).
021000        D010-REWRITE-MASTER.
021100            MOVE WS-UT-ID (WS-SUB)    TO USR-ID.
021200            MOVE WS-UT-EMAIL (WS-SUB) TO USR-EMAIL.
021300            MOVE WS-UT-NAME (WS-SUB)  TO USR-NAME.
021900            WRITE USER-RECORD.
022000        D010-EXIT.
022100            EXIT.
022200* 
022300*  ANSWER ONE QRYTRAN CARD.  A BLANK QRY-USER-EMAIL MEANS
022400*  LIST-ALL; OTHERWISE THIS CARD IS A LOOKUP-BY-EMAIL (AND,
022500*  OVER A RUN OF SEVERAL CARDS, A LOOKUP-SET).
022600        E010-PROCESS-QUERIES.
022700            READ USER-QUERY-FILE
022800                AT END
022900                    MOVE 1 TO EOF3-SW
023000                    GO TO E010-EXIT.
023100            MOVE IN-QUERY-REC TO USER-QUERY-REQUEST.
023200            IF qry-user-email = SPACES
023300                PERFORM E030-LIST-ALL
023400            ELSE
023500                ADD 1 TO WS-QRY-COUNT
023600                PERFORM E020-LOOKUP-BY-EMAIL.
023700        E010-EXIT.
023800            EXIT.
023900* 
024000        E020-LOOKUP-BY-EMAIL.
024100            MOVE qry-user-email TO WS-MSG-EMAIL.
024200            PERFORM F010-SEARCH-USER-TABLE.
024300            MOVE SPACES TO USER-LIST-LINE.
024400            IF RECORD-FOUND
024500                ADD 1 TO WS-QRY-FOUND-COUNT
024600                STRING WS-UT-ID (WS-FOUND-IX) " "
024700                       WS-UT-NAME (WS-FOUND-IX) " "
024800                       WS-UT-EMAIL (WS-FOUND-IX)
024900                       DELIMITED BY SIZE
025000                    INTO USER-LIST-LINE
025100            ELSE
025200                STRING "NOT FOUND - " WS-MSG-EMAIL
025300                       DELIMITED BY SIZE
025400                    INTO USER-LIST-LINE.
025500            WRITE USER-LIST-LINE.
025600* 
025700        E030-LIST-ALL.
025800            PERFORM E040-LIST-ONE-USER
025900                VARYING WS-SUB FROM 1 BY 1
026000                UNTIL WS-SUB > WS-USER-COUNT.
026100* 
026200        E040-LIST-ONE-USER.
026300            MOVE SPACES TO USER-LIST-LINE.
026400            STRING WS-UT-ID (WS-SUB) " "
026500                   WS-UT-NAME (WS-SUB) " "
026600                   WS-UT-EMAIL (WS-SUB)
026700                   DELIMITED BY SIZE
026800                INTO USER-LIST-LINE.
026900            WRITE USER-LIST-LINE.
027000* 
027100*  LINEAR SEARCH OF WS-USER-TABLE BY WS-MSG-EMAIL (CASE
027200*  SENSITIVE, EXACT MATCH PER BUSINESS RULE).  SETS
027300*  WS-FOUND-SW/WS-FOUND-IX.
027400        F010-SEARCH-USER-TABLE.
027500            MOVE "N" TO WS-FOUND-SW.
027600            MOVE 0   TO WS-FOUND-IX.
027700            PERFORM F020-SEARCH-ONE-ENTRY
027800                VARYING WS-SUB FROM 1 BY 1
027900                UNTIL WS-SUB > WS-USER-COUNT
028000                OR RECORD-FOUND.
028100* 
028200        F020-SEARCH-ONE-ENTRY.
028300            IF WS-UT-EMAIL (WS-SUB) = WS-MSG-EMAIL
028400                MOVE "Y" TO WS-FOUND-SW
028500                MOVE WS-SUB TO WS-FOUND-IX.
028600* 
028700        END-RTN.
028800            DISPLAY "USRM1000 COMPLETE - USERS ON FILE: "
028900                WS-USER-COUNT UPON CRT.
029000            DISPLAY "  QUERY CARDS: " WS-QRY-COUNT
029100                "  FOUND: " WS-QRY-FOUND-COUNT UPON CRT.
029200            IF WS-QRY-FOUND-COUNT < WS-QRY-COUNT
029300                DISPLAY "  *** LOOKUP-SET SIZE MISMATCH ***"
029400                    UPON CRT.
029500            CLOSE USER-MASTER-FILE
029600                  USER-MASTER-OUT
029700                  USER-CREATE-FILE
029800                  USER-QUERY-FILE
029900                  USER-LIST-FILE
030000                  USER-REJECT-FILE.
030100            STOP RUN.
