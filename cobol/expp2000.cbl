000100*****************************************************************
000200*PROGRAM:     EXPP2000
000300*             EXPENSESYNC EXPENSE POSTING
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.    EXPP2000.
000600        AUTHOR.        J. K. HARMON.
000700        INSTALLATION.  CORPORATE DATA CENTER.
000800        DATE-WRITTEN.  04/11/88.
000900        DATE-COMPILED.
001000        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*****************************************************************
001200*  THIS JOB POSTS NEW EXPENSES TO THE EXPENSE LEDGER (EXPHDR /
001300*  EXPPTC, APPEND-ONLY) AND PRODUCES A PER-EXPENSE BREAKDOWN OF
001400*  WHO OWES THE PAYER WHAT.  ONE TRANSACTION GROUP PER EXPENSE:
001500*  ONE EXPHTRN HEADER CARD FOLLOWED BY EPH-PARTICIPANT-COUNT
001600*  EXPPTRN DETAIL CARDS ON THE MATCHING PARTICIPANT FILE.
001700* 
001800*  RUN ORDER --
001900*    1. LOAD USRMAST EMAILS INTO WS-USER-EMAIL-AREA (VALIDATION).
002000*    2. SCAN THE EXISTING EXPHDR LEDGER FOR THE HIGH EXP-ID.
002100*    3. FOR EACH EXPHTRN/EXPPTRN GROUP -- VALIDATE, COMPUTE
002200*       SHARES, APPEND TO THE LEDGER, WRITE THE BREAKDOWN LINE;
002300*       A GROUP THAT FAILS VALIDATION IS WRITTEN TO EXPREJ AND
002400*       NEVER TOUCHES THE LEDGER.
002500*****************************************************************
002600*  CHANGE LOG
002700*  04/11/88  JKH  ORIGINAL PROGRAM -- REIMBURSEMENT VOUCHER
002800*                 POSTING, EQUAL-SPLIT ONLY.
002900*  11/04/98  TMR  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS
003000*                 LEDGER, CLOSED WITH NO CHANGE REQUIRED.
003100*  09/02/03  RLT  RQ2003-114 REPLACED EMPLOYEE NUMBER KEYS WITH
003200*                 E-MAIL ADDRESS THROUGHOUT, SHOP STANDARD.
003300*  07/02/15  TMR  RQ2015-066 RENAMED/REBUILT FOR THE EXPENSESYNC
003400*                 CUTOVER.  ADDED THE EXACT-SPLIT PATH AND THE
003500*                 PAYER-MUST-BE-PARTICIPANT / ALL-EMAILS-VALID
003600*                 REJECT CHECKS.
003700*  08/14/15  TMR  RQ2015-066 WS-PARTICIPANT-TABLE RAISED FROM
003800*                 20 TO 50 ENTRIES -- LARGE GROUP TRIPS.
003850*  09/14/21  DWP  TKT-44211 ADDED CONDITION-NAMES ON THE
003860*                 SWITCH FIELDS IN WS-SWITCHES, SHOP CODING
003870*                 STANDARD REVIEW.
003900*****************************************************************
004000        ENVIRONMENT DIVISION.
004100* 
004200        CONFIGURATION SECTION.
004300        SPECIAL-NAMES.
004400            C01 IS TOP-OF-FORM
004500            CLASS WS-SPLIT-CLASS IS "EQUAL" "EXACT"
004600            UPSI-0 IS WS-TEST-RUN-SWITCH.
004700* 
004800        INPUT-OUTPUT SECTION.
004900        FILE-CONTROL.
005000            SELECT USER-MASTER-FILE   ASSIGN TO "USRMAST"
005100                ORGANIZATION IS LINE SEQUENTIAL.
005200            SELECT EXPENSE-HEADER-FILE ASSIGN TO "EXPHDR"
005300                ORGANIZATION IS LINE SEQUENTIAL.
005400            SELECT EXPENSE-PARTIC-FILE  ASSIGN TO "EXPPTC"
005500                ORGANIZATION IS LINE SEQUENTIAL.
005600            SELECT EXPENSE-POST-HDR-FILE ASSIGN TO "EXPHTRN"
005700                ORGANIZATION IS LINE SEQUENTIAL.
005800            SELECT EXPENSE-POST-PTC-FILE ASSIGN TO "EXPPTRN"
005900                ORGANIZATION IS LINE SEQUENTIAL.
006000            SELECT BREAKDOWN-FILE        ASSIGN TO "EXPBRK"
006100                ORGANIZATION IS LINE SEQUENTIAL.
006200            SELECT EXPENSE-REJECT-FILE   ASSIGN TO "EXPREJ"
006300                ORGANIZATION IS LINE SEQUENTIAL.
006400* 
006500        DATA DIVISION.
006600* 
006700        FILE SECTION.
006800* 
006900        FD  USER-MASTER-FILE
007000            LABEL RECORDS ARE STANDARD.
007100        COPY USRMAST.
007200* 
007300        FD  EXPENSE-HEADER-FILE
007400            LABEL RECORDS ARE STANDARD.
007500        COPY EXPHDR.
007600* 
007700        FD  EXPENSE-PARTIC-FILE
007800            LABEL RECORDS ARE STANDARD.
007900        COPY EXPPTC.
008000* 
008100        FD  EXPENSE-POST-HDR-FILE
008200            LABEL RECORDS ARE STANDARD.
008300        COPY EXPHTRN.
008400* 
008500        FD  EXPENSE-POST-PTC-FILE
008600            LABEL RECORDS ARE STANDARD.
008700        COPY EXPPTRN.
008800* 
008900        FD  BREAKDOWN-FILE
009000            LABEL RECORDS ARE STANDARD.
009100        01  BREAKDOWN-LINE               PIC X(132).
009200* 
009300        FD  EXPENSE-REJECT-FILE
009400            LABEL RECORDS ARE STANDARD.
009500        01  EXPENSE-REJECT-LINE          PIC X(132).
009600* 
009700        WORKING-STORAGE SECTION.
009800* 
009900        COPY RUNDATE.
010000* 
010100*  EMAIL-ONLY SHADOW OF THE USER MASTER, JUST WIDE ENOUGH TO
010200*  VALIDATE A PARTICIPANT EMAIL.  2000 ENTRIES MATCHES THE
010300*  LIMIT IN USRM1000.
010400        01  WS-USER-EMAIL-AREA.
010500            05  WS-UE-ENTRY OCCURS 2000 TIMES.
010600                10  WS-UE-EMAIL        PIC X(60).
010700                10  FILLER             PIC X(05).
010800* 
010900*  THE CURRENT EXPENSE GROUPS PARTICIPANT LIST.  50 ENTRIES
011000*  COVERS EVERY GROUP TRIP SEEN TO DATE (RQ2015-066).
011100        01  WS-PARTICIPANT-AREA.
011200            05  WS-PARTICIPANT-TABLE OCCURS 50 TIMES.
011300                10  WS-PT-EMAIL        PIC X(60).
011400                10  WS-PT-SHARE        PIC S9(9)V99 COMP-3.
011500                10  FILLER             PIC X(03).
011600* 
011700        01  WS-SWITCHES.
011800            05  EOF1-SW                PIC 9(1) VALUE 0.
011810                88  USRMAST-EOF            VALUE 1.
011900            05  EOF2-SW                PIC 9(1) VALUE 0.
011910                88  EXPHTRN-EOF            VALUE 1.
012000            05  EOF3-SW                PIC 9(1) VALUE 0.
012010                88  QRYTRAN-EOF            VALUE 1.
012100            05  WS-VALID-SW            PIC X(1) VALUE "Y".
012110                88  EXPENSE-IS-VALID       VALUE "Y".
012120                88  EXPENSE-IS-INVALID      VALUE "N".
012200            05  WS-FOUND-SW            PIC X(1) VALUE "N".
012210                88  RECORD-FOUND           VALUE "Y".
012300            05  FILLER                 PIC X(03).
012400* 
012500        01  WS-REJECT-AREA.
012600            05  WS-REJECT-REASON       PIC X(30).
012700            05  FILLER                 PIC X(05).
012800* 
012900*  LAYOUT FOR ONE BREAKDOWN REPORT LINE -- MOVED INTO
013000*  BREAKDOWN-LINE AS A GROUP JUST BEFORE THE WRITE.
013100        01  WS-BREAKDOWN-DETAIL.
013200            05  WS-BRK-EXP-ID          PIC 9(9).
013300            05  FILLER                 PIC X(01).
013400            05  WS-BRK-EMAIL           PIC X(60).
013500            05  FILLER                 PIC X(01).
013600            05  WS-BRK-OWED            PIC -(7)9.99.
013700            05  FILLER                 PIC X(01).
013800            05  WS-BRK-RECEIVE         PIC -(7)9.99.
013900            05  FILLER                 PIC X(38).
014000* 
014100*  LAYOUT FOR ONE REJECT REPORT LINE.
014200        01  WS-REJECT-DETAIL.
014300            05  WS-REJ-DESCRIPTION     PIC X(40).
014400            05  FILLER                 PIC X(01).
014500            05  WS-REJ-PAID-BY         PIC X(60).
014600            05  FILLER                 PIC X(01).
014700            05  WS-REJ-REASON          PIC X(30).
014800* 
014900        77  WS-USER-COUNT              PIC S9(4) COMP VALUE 0.
015000        77  WS-NEXT-EXP-ID             PIC S9(9) COMP VALUE 0.
015100        77  WS-SUB                     PIC S9(4) COMP VALUE 0.
015200        77  WS-SUB2                    PIC S9(4) COMP VALUE 0.
015300        77  WS-PT-SUB                  PIC S9(4) COMP VALUE 0.
015400        77  WS-ACCEPT-COUNT            PIC S9(4) COMP VALUE 0.
015500        77  WS-REJECT-COUNT            PIC S9(4) COMP VALUE 0.
015600        77  WS-SHARE-TOTAL             PIC S9(9)V99 COMP-3
015700                                       VALUE 0.
015800* 
015900        PROCEDURE DIVISION.
016000* 
016100        A010-MAIN-LINE.
016200            OPEN INPUT USER-MASTER-FILE.
016300            PERFORM B010-LOAD-USER-MASTER THRU B010-EXIT
016400                UNTIL EOF1-SW = 1.
016500            CLOSE USER-MASTER-FILE.
016600            OPEN INPUT EXPENSE-HEADER-FILE.
016700            PERFORM B020-FIND-NEXT-EXP-ID THRU B020-EXIT
016800                UNTIL EOF2-SW = 1.
016900            CLOSE EXPENSE-HEADER-FILE.
017000            OPEN EXTEND EXPENSE-HEADER-FILE.
017100            OPEN EXTEND EXPENSE-PARTIC-FILE.
017200            OPEN INPUT  EXPENSE-POST-HDR-FILE
017300                        EXPENSE-POST-PTC-FILE.
017400            OPEN OUTPUT BREAKDOWN-FILE
017500                        EXPENSE-REJECT-FILE.
017600            MOVE SPACES TO EXPENSE-HEADER-RECORD.
017700            MOVE SPACES TO EXPENSE-PARTICIPANT-RECORD.
017800            PERFORM C010-PROCESS-ONE-EXPENSE THRU C010-EXIT
017900                UNTIL EOF3-SW = 1.
018000            PERFORM END-RTN.
018100* 
018200*  LOAD THE USER MASTER EMAIL LIST -- USED ONLY TO VALIDATE
018300*  INCOMING PARTICIPANT EMAILS, NOT TO CARRY NAMES.
018400        B010-LOAD-USER-MASTER.
018500            READ USER-MASTER-FILE
018600                AT END
018700                    MOVE 1 TO EOF1-SW
018800                    GO TO B010-EXIT.
018900            ADD 1 TO WS-USER-COUNT.
019000            MOVE USR-EMAIL TO WS-UE-EMAIL (WS-USER-COUNT).
019100        B010-EXIT.
019200            EXIT.
019300* 
019400*  SCAN THE LEDGER ONE TIME TO FIND THE CURRENT HIGH EXP-ID
019500*  SO THE NEXT POSTED EXPENSE CAN BE GIVEN THE NEXT NUMBER.
019600        B020-FIND-NEXT-EXP-ID.
019700            READ EXPENSE-HEADER-FILE
019800                AT END
019900                    MOVE 1 TO EOF2-SW
020000                    GO TO B020-EXIT.
020100            IF EXP-ID > WS-NEXT-EXP-ID
020200                MOVE EXP-ID TO WS-NEXT-EXP-ID.
020300        B020-EXIT.
020400            EXIT.
020500* 
020600*  ONE TRANSACTION GROUP: ONE EXPHTRN HEADER, THEN ITS
020700*  EPH-PARTICIPANT-COUNT EXPPTRN DETAIL CARDS.
020800        C010-PROCESS-ONE-EXPENSE.
020900            READ EXPENSE-POST-HDR-FILE
021000                AT END
021100                    MOVE 1 TO EOF3-SW
021200                    GO TO C010-EXIT.
021300            MOVE "Y" TO WS-VALID-SW.
021400            PERFORM C015-LOAD-ONE-PARTICIPANT
021500                VARYING WS-PT-SUB FROM 1 BY 1
021600                UNTIL WS-PT-SUB > EPH-PARTICIPANT-COUNT.
021700            PERFORM C020-VALIDATE-EXPENSE.
021800            IF EXPENSE-IS-VALID
021900                PERFORM C040-COMPUTE-SHARES
022000                PERFORM C060-WRITE-LEDGER-ENTRY
022100                PERFORM C070-BUILD-BREAKDOWN
022200                ADD 1 TO WS-ACCEPT-COUNT
022300            ELSE
022400                PERFORM C080-WRITE-EXPENSE-REJECT
022500                ADD 1 TO WS-REJECT-COUNT.
022600        C010-EXIT.
022700            EXIT.
022800* 
022900        C015-LOAD-ONE-PARTICIPANT.
023000            READ EXPENSE-POST-PTC-FILE
023100                AT END
023200                    MOVE "N" TO WS-VALID-SW
023300                    MOVE "PARTICIPANT FILE SHORT"
023400                        TO WS-REJECT-REASON.
023500            MOVE EPP-USER-EMAIL   TO WS-PT-EMAIL (WS-PT-SUB).
023600            MOVE EPP-SHARE-AMOUNT TO WS-PT-SHARE (WS-PT-SUB).
023700* 
023800*  VALIDATE -- PAYER MUST BE A PARTICIPANT, EVERY PARTICIPANT
023900*  EMAIL MUST RESOLVE TO A USER, AND (EXACT SPLIT ONLY) THE
024000*  SUPPLIED SHARES MUST SUM TO THE EXPENSE AMOUNT EXACTLY.
024100        C020-VALIDATE-EXPENSE.
024200            MOVE "N" TO WS-FOUND-SW.
024300            PERFORM C022-CHECK-ONE-IS-PAYER
024400                VARYING WS-SUB FROM 1 BY 1
024500                UNTIL WS-SUB > EPH-PARTICIPANT-COUNT.
024600            IF NOT RECORD-FOUND
024700                MOVE "N" TO WS-VALID-SW
024800                MOVE "PAID BY EMAIL MUST BE A PARTICIPANT"
024900                    TO WS-REJECT-REASON
025000            ELSE
025100                PERFORM C024-CHECK-ONE-EMAIL-VALID
025200                    VARYING WS-SUB FROM 1 BY 1
025300                    UNTIL WS-SUB > EPH-PARTICIPANT-COUNT
025400                        OR EXPENSE-IS-INVALID.
025500            IF EXPENSE-IS-VALID AND EPH-EXACT-SPLIT
025600                PERFORM C026-CHECK-EXACT-SUM.
025700* 
025800        C022-CHECK-ONE-IS-PAYER.
025900            IF WS-PT-EMAIL (WS-SUB) = EPH-PAID-BY-EMAIL
026000                MOVE "Y" TO WS-FOUND-SW.
026100* 
026200        C024-CHECK-ONE-EMAIL-VALID.
026300            MOVE "N" TO WS-FOUND-SW.
026400            PERFORM C025-SEARCH-USER-EMAIL
026500                VARYING WS-SUB2 FROM 1 BY 1
026600                UNTIL WS-SUB2 > WS-USER-COUNT
026700                    OR RECORD-FOUND.
026800            IF NOT RECORD-FOUND
026900                MOVE "N" TO WS-VALID-SW
027000                MOVE "ALL EMAILS MUST BE VALID"
027100                    TO WS-REJECT-REASON.
027200* 
027300        C025-SEARCH-USER-EMAIL.
027400            IF WS-UE-EMAIL (WS-SUB2) = WS-PT-EMAIL (WS-SUB)
027500                MOVE "Y" TO WS-FOUND-SW.
027600* 
027700        C026-CHECK-EXACT-SUM.
027800            MOVE 0 TO WS-SHARE-TOTAL.
027900            PERFORM C027-ADD-ONE-SHARE
028000                VARYING WS-SUB FROM 1 BY 1
028100                UNTIL WS-SUB > EPH-PARTICIPANT-COUNT.
028200            IF WS-SHARE-TOTAL NOT = EPH-AMOUNT
028300                MOVE "N" TO WS-VALID-SW
028400                MOVE "EXACT SPLIT MUST SUM TO EXPENSE AMOUNT"
028500                    TO WS-REJECT-REASON.
028600* 
028700        C027-ADD-ONE-SHARE.
028800            ADD WS-PT-SHARE (WS-SUB) TO WS-SHARE-TOTAL.
028900* 
029000*  EQUAL SPLIT: DIVIDE EVENLY, ROUNDED HALF-UP.  EXACT SPLIT:
029100*  SHARES WERE ALREADY CARRIED IN FROM EXPPTRN BY C015, SO
029200*  THERE IS NOTHING FURTHER TO COMPUTE HERE.
029300        C040-COMPUTE-SHARES.
029400            IF EPH-EQUAL-SPLIT
029500                PERFORM C042-COMPUTE-ONE-EQUAL-SHARE
029600                    VARYING WS-SUB FROM 1 BY 1
029700                    UNTIL WS-SUB > EPH-PARTICIPANT-COUNT.
029800* 
029900        C042-COMPUTE-ONE-EQUAL-SHARE.
030000            DIVIDE EPH-AMOUNT BY EPH-PARTICIPANT-COUNT
030100                GIVING WS-PT-SHARE (WS-SUB) ROUNDED.
030200* 
030300        C060-WRITE-LEDGER-ENTRY.
030400            ADD 1 TO WS-NEXT-EXP-ID.
030500            MOVE WS-NEXT-EXP-ID        TO EXP-ID.
030600            MOVE EPH-DESCRIPTION       TO EXP-DESCRIPTION.
030700            MOVE EPH-AMOUNT            TO EXP-AMOUNT.
030800            MOVE EPH-PAID-BY-EMAIL     TO EXP-PAID-BY-EMAIL.
030900            MOVE EPH-SPLIT-TYPE        TO EXP-SPLIT-TYPE.
031000            MOVE EPH-PARTICIPANT-COUNT TO EXP-PARTICIPANT-COUNT.
031100            WRITE EXPENSE-HEADER-RECORD.
031200            PERFORM C062-WRITE-ONE-PARTICIPANT
031300                VARYING WS-SUB FROM 1 BY 1
031400                UNTIL WS-SUB > EPH-PARTICIPANT-COUNT.
031500* 
031600        C062-WRITE-ONE-PARTICIPANT.
031700            MOVE EXP-ID               TO EP-EXPENSE-ID.
031800            MOVE WS-PT-EMAIL (WS-SUB) TO EP-USER-EMAIL.
031900            MOVE WS-PT-SHARE (WS-SUB) TO EP-SHARE-AMOUNT.
032000            WRITE EXPENSE-PARTICIPANT-RECORD.
032100* 
032200*  THE PAYER OWES NOTHING AND RECEIVES THE EXPENSE AMOUNT
032300*  LESS HIS OWN SHARE; EVERYONE ELSE OWES THEIR SHARE AND
032400*  RECEIVES NOTHING, PER THE POSTING BREAKDOWN BUSINESS RULE.
032500        C070-BUILD-BREAKDOWN.
032600            PERFORM C072-BUILD-ONE-BREAKDOWN-LINE
032700                VARYING WS-SUB FROM 1 BY 1
032800                UNTIL WS-SUB > EPH-PARTICIPANT-COUNT.
032900* 
033000        C072-BUILD-ONE-BREAKDOWN-LINE.
033100            MOVE SPACES TO WS-BREAKDOWN-DETAIL.
033200            MOVE EXP-ID               TO WS-BRK-EXP-ID.
033300            MOVE WS-PT-EMAIL (WS-SUB) TO WS-BRK-EMAIL.
033400            IF WS-PT-EMAIL (WS-SUB) = EPH-PAID-BY-EMAIL
033500                MOVE 0 TO WS-BRK-OWED
033600                COMPUTE WS-BRK-RECEIVE =
033700                    EPH-AMOUNT - WS-PT-SHARE (WS-SUB)
033800            ELSE
033900                MOVE WS-PT-SHARE (WS-SUB) TO WS-BRK-OWED
034000                MOVE 0 TO WS-BRK-RECEIVE.
034100            MOVE WS-BREAKDOWN-DETAIL TO BREAKDOWN-LINE.
034200            WRITE BREAKDOWN-LINE.
034300* 
034400        C080-WRITE-EXPENSE-REJECT.
034500            MOVE SPACES TO WS-REJECT-DETAIL.
034600            MOVE EPH-DESCRIPTION     TO WS-REJ-DESCRIPTION.
034700            MOVE EPH-PAID-BY-EMAIL   TO WS-REJ-PAID-BY.
034800            MOVE WS-REJECT-REASON    TO WS-REJ-REASON.
034900            MOVE WS-REJECT-DETAIL    TO EXPENSE-REJECT-LINE.
035000            WRITE EXPENSE-REJECT-LINE.
035100* 
035200*  CLOSE DOWN AND REPORT RUN COUNTS TO THE CONSOLE.
035300        END-RTN.
035400            DISPLAY "EXPP2000 - EXPENSES POSTED : " WS-ACCEPT-COUNT.
035500            DISPLAY "EXPP2000 - EXPENSES REJECTED: " WS-REJECT-COUNT.
035700            CLOSE EXPENSE-HEADER-FILE.
035800            CLOSE EXPENSE-PARTIC-FILE.
035900            CLOSE EXPENSE-POST-HDR-FILE.
036000            CLOSE EXPENSE-POST-PTC-FILE.
036100            CLOSE BREAKDOWN-FILE.
036200            CLOSE EXPENSE-REJECT-FILE.
036300            STOP RUN.
