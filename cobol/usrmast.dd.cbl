000100*****************************************************************
000200*COPYBOOK:  USRMAST.DD.CBL
000300*RECORD:    USER-RECORD  (USER-MASTER FILE)
000400*PURPOSE:   ONE ENTRY PER REGISTERED EXPENSESYNC USER.  THE WHOLE
000500*           MASTER IS SMALL AND IS READ INTO A TABLE ONE TIME PER
000600*           RUN BY EVERY PROGRAM THAT NEEDS TO RESOLVE A USER
000700*           EMAIL TO A NAME OR SURROGATE ID.  USR-EMAIL IS THE
000800*           NATURAL KEY -- THERE IS NO NATIVE INDEXED ACCESS ON
000900*           THIS SHOPS RUNTIME SO THE FILE STAYS LINE SEQUENTIAL
001000*           AND LOOKUPS ARE DONE AGAINST THE IN-MEMORY TABLE.
001100*****************************************************************
001200*CHANGE LOG
001300*  1988-04-11 JKH  INITIAL LAYOUT -- EMPLOYEE REIMBURSEMENT
001400*                  LEDGER, KEYED BY EMPLOYEE NUMBER
001500*  2003-09-02 RLT  RQ2003-114 REPLACED EMPLOYEE NUMBER KEY WITH
001600*                  E-MAIL ADDRESS, SHOP STANDARDIZED ON E-MAIL
001700*                  AS THE LOGIN / NATURAL KEY THIS YEAR
001800*  2015-02-09 TMR  RQ2015-041 RENAMED FIELDS FOR THE EXPENSESYNC
001900*                  WEB FRONT END CUTOVER, PADDED FOR GROWTH
002000*****************************************************************
002100 01  USER-RECORD.
002200     05  USR-ID                      PIC 9(9).
002300     05  USR-EMAIL                   PIC X(60).
002400     05  USR-NAME                    PIC X(40).
002500     05  FILLER                      PIC X(05).
