000100*****************************************************************
000200*PROGRAM:     BALS5000
000300*             EXPENSESYNC SIMPLIFIED (MINIMIZED) SETTLEMENT
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.    BALS5000.
000600        AUTHOR.        T. M. REYES.
000700        INSTALLATION.  CORPORATE DATA CENTER.
000800        DATE-WRITTEN.  03/18/15.
000900        DATE-COMPILED.
001000        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*****************************************************************
001200*  THIS JOB HAS NO PRE-EXPENSESYNC PREDECESSOR -- THE OLD
001300*  EMPLOYEE REIMBURSEMENT LEDGER NEVER NETTED BALANCES ACROSS
001400*  MORE THAN TWO PARTIES, SO THERE WAS NOTHING TO MINIMIZE.
001500*  IT COMPUTES, FOR THE WHOLE LEDGER IN ONE RUN, A SIGNED
001600*  NET-BALANCE PER USER (PASS 1) AND THEN THE SMALLEST SET OF
001700*  SETTLING PAYMENTS THAT CLEARS EVERY BALANCE TO ZERO (PASS
001800*  2) -- A GREEDY SMALLEST-CREDITOR-TO-LARGEST-DEBTOR MATCH
001900*  OVER THE NET-BALANCE TABLE ONCE IT IS SORTED ASCENDING.
002000* 
002100*  THE TABLES HAVE NO NATIVE KEYED ACCESS AND THERE IS NO SORT
002200*  STEP ON THIS RUNTIME, SO THE NET-BALANCE TABLE IS ORDERED
002300*  BY A HAND-CODED EXCHANGE PASS (PARAGRAPHS L010-L030) RATHER
002400*  THAN A SORT VERB.
002500* 
002600*  SIMTRN CARRIES EVERY SETTLEMENT PRODUCED; BALRPT CARRIES
002700*  THE FULL-LEDGER SETTLEMENT REPORT FOLLOWED BY ONE FILTERED
002800*  USER BALANCE REPORT PER NON-BLANK QRYTRAN CARD.  A BLANK
002900*  qry-user-email CARD MEANS WHOLE-LEDGER SETTLEMENT ONLY AND
003000*  PRODUCES NO PER-USER SECTION.
003100*****************************************************************
003200*  CHANGE LOG
003300*  03/18/15  TMR  RQ2015-041 ORIGINAL PROGRAM -- WHOLE-LEDGER
003400*                 NET-BALANCE PASS AND SIMTRN EXTRACT ONLY.
003500*  07/02/15  TMR  RQ2015-066 ADDED THE GREEDY DEBT-MINIMIZATION
003600*                 PASS AND THE PER-USER FILTERED REPORT, AT
003700*                 THE REQUEST OF THE ACCOUNTING GROUP WHO WERE
003800*                 STILL SETTLING GROUP TRIPS BY HAND.
003900*  08/19/21  DWP  RQ2021-103 NET-BALANCE AND SETTLEMENT TABLES
004000*                 RAISED TO 2000 ENTRIES, 1000 WAS RUNNING OUT
004100*                 ON THE CAMPUS-WIDE LEDGER.
004150*  09/14/21  DWP  TKT-44211 ADDED CONDITION-NAMES ON THE
004160*                 SWITCH FIELDS IN WS-SWITCHES, SHOP CODING
004170*                 STANDARD REVIEW.
004180*  10/02/21  DWP  TKT-44238 WIDENED WS-RPT-AMOUNT TO CARRY THE
004181*                 FULL NINE-DIGIT BALANCE RANGE, AND WIRED A
004182*                 PAGE HEADING WITH THE RUN DATE AHEAD OF PASS
004183*                 ONE -- SEE H010/H020.
004200*****************************************************************
004300        ENVIRONMENT DIVISION.
004400* 
004500        CONFIGURATION SECTION.
004600        SPECIAL-NAMES.
004700            C01 IS TOP-OF-FORM
004800            CLASS WS-ALPHA-CLASS IS "A" THRU "Z"
004900            UPSI-0 IS WS-TEST-RUN-SWITCH.
005000* 
005100        INPUT-OUTPUT SECTION.
005200        FILE-CONTROL.
005300            SELECT USER-MASTER-FILE    ASSIGN TO "USRMAST"
005400                ORGANIZATION IS LINE SEQUENTIAL.
005500            SELECT EXPENSE-HEADER-FILE ASSIGN TO "EXPHDR"
005600                ORGANIZATION IS LINE SEQUENTIAL.
005700            SELECT EXPENSE-PARTIC-FILE ASSIGN TO "EXPPTC"
005800                ORGANIZATION IS LINE SEQUENTIAL.
005900            SELECT USER-QUERY-FILE     ASSIGN TO "QRYTRAN"
006000                ORGANIZATION IS LINE SEQUENTIAL.
006100            SELECT SIMPLIFIED-TRAN-FILE ASSIGN TO "SIMTRN"
006200                ORGANIZATION IS LINE SEQUENTIAL.
006300            SELECT BALANCE-RPT-FILE    ASSIGN TO "BALRPT"
006400                ORGANIZATION IS LINE SEQUENTIAL.
006500* 
006600        DATA DIVISION.
006700* 
006800        FILE SECTION.
006900* 
007000        FD  USER-MASTER-FILE
007100            LABEL RECORDS ARE STANDARD.
007200        COPY USRMAST.
007300* 
007400        FD  EXPENSE-HEADER-FILE
007500            LABEL RECORDS ARE STANDARD.
007600        COPY EXPHDR.
007700* 
007800        FD  EXPENSE-PARTIC-FILE
007900            LABEL RECORDS ARE STANDARD.
008000        COPY EXPPTC.
008100* 
008200        FD  USER-QUERY-FILE
008300            LABEL RECORDS ARE STANDARD.
008400        COPY QRYTRAN.
008500* 
008600        FD  SIMPLIFIED-TRAN-FILE
008700            LABEL RECORDS ARE STANDARD.
008800        COPY SIMTRN.
008900* 
009000        FD  BALANCE-RPT-FILE
009100            LABEL RECORDS ARE STANDARD.
009200        01  BALANCE-RPT-LINE             PIC X(132).
009300* 
009400        WORKING-STORAGE SECTION.
009500* 
009600*  RUN-DATE WORK AREA -- SEE RUNDATE.DD.CBL FOR THE CENTURY
009700*  WINDOW NOTE.
009800        COPY RUNDATE.
009900* 
010000        01  WS-USER-TABLE-AREA.
010100            05  WS-USER-TABLE OCCURS 2000 TIMES.
010200                10  WS-UT-EMAIL        PIC X(60).
010300                10  WS-UT-NAME         PIC X(40).
010400                10  FILLER             PIC X(05).
010500* 
010600*  WHOLE-LEDGER HEADER TABLE.  WS-HDR-PTC-START POINTS TO
010700*  THIS HEADERS FIRST ENTRY IN WS-PARTIC-TABLE, SEE BALR4000
010800*  FOR THE SAME TECHNIQUE.
010900        01  WS-HEADER-TABLE-AREA.
011000            05  WS-HEADER-TABLE OCCURS 5000 TIMES.
011100                10  WS-HDR-ID          PIC 9(9).
011200                10  WS-HDR-AMOUNT      PIC S9(9)V99 COMP-3.
011300                10  WS-HDR-PAID-BY     PIC X(60).
011400                10  WS-HDR-PCOUNT      PIC 9(3).
011500                10  WS-HDR-PTC-START   PIC S9(9) COMP.
011600                10  FILLER             PIC X(05).
011700* 
011800        01  WS-PARTIC-TABLE-AREA.
011900            05  WS-PARTIC-TABLE OCCURS 20000 TIMES.
012000                10  WS-PTC-EMAIL       PIC X(60).
012100                10  FILLER             PIC X(05).
012200* 
012300*  ONE ENTRY PER DISTINCT USER SEEN IN THE LEDGER.
012400*  WS-NB-BALANCE IS THE RUNNING NET BALANCE, MUTATED BY THE
012500*  PASS 2 SETTLEMENT LOOP; WS-NB-PRE-BALANCE IS A FROZEN COPY
012600*  TAKEN AFTER PASS 1 FOR THE PER-USER REPORT TOTAL.
012700        01  WS-NETBAL-TABLE-AREA.
012800            05  WS-NETBAL-TABLE OCCURS 2000 TIMES.
012900                10  WS-NB-EMAIL        PIC X(60).
013000                10  WS-NB-NAME         PIC X(40).
013100                10  WS-NB-BALANCE      PIC S9(9)V99 COMP-3.
013200                10  WS-NB-PRE-BALANCE  PIC S9(9)V99 COMP-3.
013300                10  FILLER             PIC X(05).
013400* 
013500*  ONE SWAP-HOLD AREA, SAME SHAPE AS ONE WS-NETBAL-TABLE
013600*  ENTRY, USED BY THE EXCHANGE SORT IN L030.
013700        01  WS-SORT-HOLD.
013800            05  WS-SH-EMAIL            PIC X(60).
013900            05  WS-SH-NAME             PIC X(40).
014000            05  WS-SH-BALANCE          PIC S9(9)V99 COMP-3.
014100            05  WS-SH-PRE-BALANCE      PIC S9(9)V99 COMP-3.
014200            05  FILLER                 PIC X(05).
014300* 
014400*  EVERY SETTLEMENT WRITTEN TO SIMTRN IS ALSO HELD HERE SO
014500*  A LATER QRYTRAN CARD CAN FILTER TO ONE USER WITHOUT
014600*  RE-RUNNING THE SETTLEMENT PASS.
014700        01  WS-SETTLE-TABLE-AREA.
014800            05  WS-SETTLE-TABLE OCCURS 2000 TIMES.
014900                10  WS-STL-FROM-EMAIL  PIC X(60).
015000                10  WS-STL-FROM-NAME   PIC X(40).
015100                10  WS-STL-TO-EMAIL    PIC X(60).
015200                10  WS-STL-TO-NAME     PIC X(40).
015300                10  WS-STL-AMOUNT      PIC S9(9)V99 COMP-3.
015400                10  FILLER             PIC X(05).
015500* 
015600        01  WS-QUERY-AREA.
015700            05  WS-TARGET-EMAIL        PIC X(60).
015800            05  FILLER                 PIC X(09).
015900* 
016000        01  WS-LOOKUP-AREA.
016100            05  WS-LOOKUP-EMAIL        PIC X(60).
016200            05  WS-LOOKUP-NAME         PIC X(40).
016300            05  FILLER                 PIC X(05).
016400* 
016500        01  WS-NB-SEARCH-AREA.
016600            05  WS-NB-SEARCH-EMAIL     PIC X(60).
016700            05  WS-NB-SEARCH-AMOUNT    PIC S9(9)V99 COMP-3.
016800            05  FILLER                 PIC X(05).
016900* 
017000        01  WS-RPT-DETAIL.
017100            05  WS-RPT-FROM-NAME       PIC X(20).
017200            05  FILLER                 PIC X(01).
017300            05  WS-RPT-FROM-EMAIL      PIC X(30).
017400            05  FILLER                 PIC X(01).
017500            05  WS-RPT-TO-NAME         PIC X(20).
017600            05  FILLER                 PIC X(01).
017700            05  WS-RPT-TO-EMAIL        PIC X(30).
017800            05  FILLER                 PIC X(01).
017900            05  WS-RPT-AMOUNT          PIC $$$,$$$,$$9.99.
018000            05  FILLER                 PIC X(14).
018100* 
018200        01  WS-TOTAL-DETAIL.
018300            05  WS-TOT-LABEL           PIC X(30).
018400            05  FILLER                 PIC X(01).
018500            05  WS-TOT-EMAIL           PIC X(60).
018600            05  FILLER                 PIC X(01).
018700            05  WS-TOT-AMOUNT          PIC -(9)9.99.
018800            05  FILLER                 PIC X(27).
018900* 
019000        01  WS-FULL-TOTAL-DETAIL.
019100            05  WS-FT-LABEL            PIC X(30).
019200            05  FILLER                 PIC X(01).
019300            05  WS-FT-COUNT            PIC ZZZ9.
019400            05  FILLER                 PIC X(01).
019500            05  WS-FT-LABEL2           PIC X(20).
019600            05  WS-FT-AMOUNT           PIC -(9)9.99.
019700            05  FILLER                 PIC X(63).
019710*
019720*  PAGE HEADING BUILD AREA -- WRITTEN ONCE, AHEAD OF PASS ONE,
019730*  WITH THE RUN DATE FROM CONVERT-RUN-DATE.
019740        01  WS-RPT-HEADING.
019750            05  WS-HDG-TITLE           PIC X(40)
019760                VALUE "EXPENSESYNC FULL LEDGER SETTLEMENT RPT".
019770            05  FILLER                 PIC X(10).
019780            05  WS-HDG-LABEL           PIC X(09)
019790                VALUE "RUN DATE:".
019800            05  FILLER                 PIC X(01).
019810            05  WS-HDG-DATE.
019811                10  WS-HDG-DATE-MM     PIC X(02).
019812                10  WS-HDG-DATE-SL1    PIC X(01) VALUE "/".
019813                10  WS-HDG-DATE-DD     PIC X(02).
019814                10  WS-HDG-DATE-SL2    PIC X(01) VALUE "/".
019815                10  WS-HDG-DATE-YY     PIC X(04).
019820            05  FILLER                 PIC X(62).
019830*
019900        01  WS-SWITCHES.
020000            05  EOF1-SW                PIC 9(1) VALUE 0.
020010                88  USRMAST-EOF            VALUE 1.
020100            05  EOF2-SW                PIC 9(1) VALUE 0.
020110                88  EXPHDR-EOF             VALUE 1.
020200            05  EOF3-SW                PIC 9(1) VALUE 0.
020210                88  EXPPTC-EOF             VALUE 1.
020300            05  EOF4-SW                PIC 9(1) VALUE 0.
020310                88  QRYTRAN-EOF            VALUE 1.
020400            05  WS-FOUND-SW            PIC X(1) VALUE "N".
020410                88  RECORD-FOUND           VALUE "Y".
020500            05  FILLER                 PIC X(02).
020600* 
020700        77  WS-USER-COUNT              PIC S9(4) COMP VALUE 0.
020800        77  WS-HDR-COUNT               PIC S9(4) COMP VALUE 0.
020900        77  WS-PTC-COUNT               PIC S9(5) COMP VALUE 0.
021000        77  WS-NETBAL-COUNT            PIC S9(4) COMP VALUE 0.
021100        77  WS-DEBTOR-COUNT            PIC S9(4) COMP VALUE 0.
021200        77  WS-CREDITOR-COUNT          PIC S9(4) COMP VALUE 0.
021300        77  WS-SETTLE-COUNT            PIC S9(4) COMP VALUE 0.
021400        77  WS-QRY-COUNT               PIC S9(4) COMP VALUE 0.
021500        77  WS-SUB                     PIC S9(4) COMP VALUE 0.
021600        77  WS-SUB2                    PIC S9(5) COMP VALUE 0.
021700        77  WS-SUB3                    PIC S9(4) COMP VALUE 0.
021800        77  WS-SUB4                    PIC S9(4) COMP VALUE 0.
021900        77  WS-PTC-END                 PIC S9(5) COMP VALUE 0.
022000        77  WS-DEBTOR-IX               PIC S9(4) COMP VALUE 0.
022100        77  WS-CREDITOR-IX             PIC S9(4) COMP VALUE 0.
022200        77  WS-SORT-I                  PIC S9(4) COMP VALUE 0.
022300        77  WS-SORT-J                  PIC S9(4) COMP VALUE 0.
022400        77  WS-EQUAL-SHARE             PIC S9(9)V99 COMP-3
022500                                       VALUE 0.
022600        77  WS-SETTLE-AMOUNT           PIC S9(9)V99 COMP-3
022700                                       VALUE 0.
022800        77  WS-DEBTOR-OWED             PIC S9(9)V99 COMP-3
022900                                       VALUE 0.
023000        77  WS-FULL-TOTAL-AMOUNT       PIC S9(9)V99 COMP-3
023100                                       VALUE 0.
023200* 
023300        PROCEDURE DIVISION.
023400* 
023500        A010-MAIN-LINE.
023600            OPEN INPUT  USER-MASTER-FILE
023700                        EXPENSE-HEADER-FILE
023800                        EXPENSE-PARTIC-FILE
023900                        USER-QUERY-FILE.
024000            OPEN OUTPUT SIMPLIFIED-TRAN-FILE
024100                        BALANCE-RPT-FILE.
024110            PERFORM H010-CONVERT-RUN-DATE.
024120            PERFORM H020-WRITE-RPT-HEADING.
024200            PERFORM B010-LOAD-USER-MASTER THRU B010-EXIT
024300                UNTIL EOF1-SW = 1.
024400            PERFORM B020-LOAD-HEADERS THRU B020-EXIT
024500                UNTIL EOF2-SW = 1.
024600            PERFORM B030-LOAD-PARTICIPANTS THRU B030-EXIT
024700                UNTIL EOF3-SW = 1.
024800            PERFORM C010-RUN-PASS-ONE THRU C010-EXIT
024900                VARYING WS-SUB FROM 1 BY 1
025000                UNTIL WS-SUB > WS-HDR-COUNT.
025100            PERFORM D010-SAVE-ONE-PRE-BALANCE
025200                VARYING WS-SUB FROM 1 BY 1
025300                UNTIL WS-SUB > WS-NETBAL-COUNT.
025400            PERFORM L010-SORT-NETBAL-TABLE.
025500            PERFORM E010-CLASSIFY-ONE-BALANCE
025600                VARYING WS-SUB FROM 1 BY 1
025700                UNTIL WS-SUB > WS-NETBAL-COUNT.
025800            MOVE 1 TO WS-DEBTOR-IX.
025900            COMPUTE WS-CREDITOR-IX
026000                = WS-NETBAL-COUNT - WS-CREDITOR-COUNT + 1.
026100            PERFORM J010-SETTLE-LEDGER.
026200            PERFORM F010-WRITE-FULL-LEDGER-TOTAL.
026300            PERFORM C100-PROCESS-QUERY-CARD THRU C100-EXIT
026400                UNTIL EOF4-SW = 1.
026500            PERFORM END-RTN.
026600* 
026700        B010-LOAD-USER-MASTER.
026800            READ USER-MASTER-FILE
026900                AT END
027000                    MOVE 1 TO EOF1-SW
027100                    GO TO B010-EXIT.
027200            ADD 1 TO WS-USER-COUNT.
027300            MOVE USR-EMAIL TO WS-UT-EMAIL (WS-USER-COUNT).
027400            MOVE USR-NAME  TO WS-UT-NAME (WS-USER-COUNT).
027500        B010-EXIT.
027600            EXIT.
027700* 
027800        B020-LOAD-HEADERS.
027900            READ EXPENSE-HEADER-FILE
028000                AT END
028100                    MOVE 1 TO EOF2-SW
028200                    GO TO B020-EXIT.
028300            ADD 1 TO WS-HDR-COUNT.
028400            MOVE EXP-ID          TO WS-HDR-ID (WS-HDR-COUNT).
028500            MOVE EXP-AMOUNT      TO WS-HDR-AMOUNT (WS-HDR-COUNT).
028600            MOVE EXP-PAID-BY-EMAIL
028700                TO WS-HDR-PAID-BY (WS-HDR-COUNT).
028800            MOVE EXP-PARTICIPANT-COUNT
028900                TO WS-HDR-PCOUNT (WS-HDR-COUNT).
029000            COMPUTE WS-HDR-PTC-START (WS-HDR-COUNT)
029100                = WS-PTC-COUNT + 1.
029200            ADD EXP-PARTICIPANT-COUNT TO WS-PTC-COUNT.
029300        B020-EXIT.
029400            EXIT.
029500* 
029600        B030-LOAD-PARTICIPANTS.
029700            READ EXPENSE-PARTIC-FILE
029800                AT END
029900                    MOVE 1 TO EOF3-SW
030000                    GO TO B030-EXIT.
030100            ADD 1 TO WS-SUB.
030200            MOVE EP-USER-EMAIL TO WS-PTC-EMAIL (WS-SUB).
030300        B030-EXIT.
030400            EXIT.
030500* 
030600*  PASS 1 -- ONE LEDGER EXPENSE.  THE PAYER IS CREDITED THE
030700*  FULL AMOUNT, EVERY PARTICIPANT IS DEBITED AN EQUAL SHARE,
030800*  REGARDLESS OF HOW THE EXPENSE WAS ORIGINALLY SPLIT.
030900        C010-RUN-PASS-ONE.
031000            COMPUTE WS-PTC-END = WS-HDR-PTC-START (WS-SUB)
031100                + WS-HDR-PCOUNT (WS-SUB) - 1.
031200            DIVIDE WS-HDR-AMOUNT (WS-SUB)
031300                BY WS-HDR-PCOUNT (WS-SUB)
031400                GIVING WS-EQUAL-SHARE ROUNDED.
031500            MOVE WS-HDR-PAID-BY (WS-SUB) TO WS-NB-SEARCH-EMAIL.
031600            MOVE WS-HDR-AMOUNT (WS-SUB)  TO WS-NB-SEARCH-AMOUNT.
031700            PERFORM C020-ACCUM-NETBAL.
031800            PERFORM C030-SUBTRACT-ONE-SHARE
031900                VARYING WS-SUB2 FROM WS-HDR-PTC-START (WS-SUB)
032000                BY 1
032100                UNTIL WS-SUB2 > WS-PTC-END.
032200        C010-EXIT.
032300            EXIT.
032400* 
032500*  ADD (OR START) ONE USERS RUNNING NET BALANCE.
032600*  WS-NB-SEARCH-EMAIL/AMOUNT ARE SET BY THE CALLER.
032700        C020-ACCUM-NETBAL.
032800            MOVE "N" TO WS-FOUND-SW.
032900            PERFORM C022-SEARCH-NETBAL
033000                VARYING WS-SUB3 FROM 1 BY 1
033100                UNTIL WS-SUB3 > WS-NETBAL-COUNT
033200                    OR RECORD-FOUND.
033300            IF RECORD-FOUND
033400                ADD WS-NB-SEARCH-AMOUNT TO WS-NB-BALANCE (WS-SUB3)
033500            ELSE
033600                ADD 1 TO WS-NETBAL-COUNT
033700                MOVE WS-NB-SEARCH-EMAIL
033800                    TO WS-NB-EMAIL (WS-NETBAL-COUNT)
033900                MOVE WS-NB-SEARCH-AMOUNT
034000                    TO WS-NB-BALANCE (WS-NETBAL-COUNT)
034100                MOVE WS-NB-SEARCH-EMAIL TO WS-LOOKUP-EMAIL
034200                PERFORM G010-LOOKUP-USER-NAME
034300                MOVE WS-LOOKUP-NAME
034400                    TO WS-NB-NAME (WS-NETBAL-COUNT).
034500* 
034600        C022-SEARCH-NETBAL.
034700            IF WS-NB-EMAIL (WS-SUB3) = WS-NB-SEARCH-EMAIL
034800                MOVE "Y" TO WS-FOUND-SW.
034900* 
035000        C030-SUBTRACT-ONE-SHARE.
035100            MOVE WS-PTC-EMAIL (WS-SUB2) TO WS-NB-SEARCH-EMAIL.
035200            COMPUTE WS-NB-SEARCH-AMOUNT = 0 - WS-EQUAL-SHARE.
035300            PERFORM C020-ACCUM-NETBAL.
035400* 
035500        D010-SAVE-ONE-PRE-BALANCE.
035600            MOVE WS-NB-BALANCE (WS-SUB) TO WS-NB-PRE-BALANCE (WS-SUB).
035700* 
035800*  EXCHANGE SORT, ASCENDING BY NET BALANCE -- NO SORT VERB ON
035900*  THIS RUNTIME.  O(N SQUARED) IS ACCEPTABLE HERE, THE TABLE
036000*  IS AT MOST 2000 ENTRIES.
036100        L010-SORT-NETBAL-TABLE.
036200            PERFORM L020-SORT-ONE-PASS THRU L020-EXIT
036300                VARYING WS-SORT-I FROM 1 BY 1
036400                UNTIL WS-SORT-I > WS-NETBAL-COUNT - 1.
036500* 
036600        L020-SORT-ONE-PASS.
036700            PERFORM L030-COMPARE-SWAP THRU L030-EXIT
036800                VARYING WS-SORT-J FROM 1 BY 1
036900                UNTIL WS-SORT-J > WS-NETBAL-COUNT - WS-SORT-I.
037000        L020-EXIT.
037100            EXIT.
037200* 
037300        L030-COMPARE-SWAP.
037400            IF WS-NB-BALANCE (WS-SORT-J)
037500                    > WS-NB-BALANCE (WS-SORT-J + 1)
037600                MOVE WS-NETBAL-TABLE (WS-SORT-J)   TO WS-SORT-HOLD
037700                MOVE WS-NETBAL-TABLE (WS-SORT-J + 1)
037800                    TO WS-NETBAL-TABLE (WS-SORT-J)
037900                MOVE WS-SORT-HOLD
038000                    TO WS-NETBAL-TABLE (WS-SORT-J + 1).
038100        L030-EXIT.
038200            EXIT.
038300* 
038400        E010-CLASSIFY-ONE-BALANCE.
038500            IF WS-NB-BALANCE (WS-SUB) < 0
038600                ADD 1 TO WS-DEBTOR-COUNT
038700            ELSE
038800                IF WS-NB-BALANCE (WS-SUB) > 0
038900                    ADD 1 TO WS-CREDITOR-COUNT.
039000* 
039100*  PASS 2 -- SMALLEST-REMAINING-CREDITOR AGAINST MOST-
039200*  NEGATIVE-REMAINING-DEBTOR.  BOTH POINTERS START AT THE
039300*  EDGE OF THE SORTED TABLE AND ONLY MOVE FORWARD.
039400        J010-SETTLE-LEDGER.
039500            PERFORM J020-SETTLE-ONE-PAIR THRU J020-EXIT
039600                UNTIL WS-DEBTOR-IX > WS-DEBTOR-COUNT
039700                    OR WS-CREDITOR-IX > WS-NETBAL-COUNT.
039800* 
039900        J020-SETTLE-ONE-PAIR.
040000            COMPUTE WS-DEBTOR-OWED = 0 - WS-NB-BALANCE (WS-DEBTOR-IX).
040100            IF WS-DEBTOR-OWED < WS-NB-BALANCE (WS-CREDITOR-IX)
040200                MOVE WS-DEBTOR-OWED TO WS-SETTLE-AMOUNT
040300            ELSE
040400                MOVE WS-NB-BALANCE (WS-CREDITOR-IX)
040500                    TO WS-SETTLE-AMOUNT.
040600            PERFORM K010-WRITE-SETTLEMENT.
040700            ADD WS-SETTLE-AMOUNT TO WS-NB-BALANCE (WS-DEBTOR-IX).
040800            SUBTRACT WS-SETTLE-AMOUNT
040900                FROM WS-NB-BALANCE (WS-CREDITOR-IX).
041000            IF WS-NB-BALANCE (WS-DEBTOR-IX) = 0
041100                ADD 1 TO WS-DEBTOR-IX.
041200            IF WS-NB-BALANCE (WS-CREDITOR-IX) = 0
041300                ADD 1 TO WS-CREDITOR-IX.
041400        J020-EXIT.
041500            EXIT.
041600* 
041700*  WRITE ONE SETTLEMENT -- THE SIMTRN RECORD, THE SAVED
041800*  WS-SETTLE-TABLE ENTRY FOR LATER PER-USER FILTERING, AND
041900*  THE FULL-LEDGER REPORT LINE.
042000        K010-WRITE-SETTLEMENT.
042100            ADD 1 TO WS-SETTLE-COUNT.
042200            ADD WS-SETTLE-AMOUNT TO WS-FULL-TOTAL-AMOUNT.
042300            MOVE SPACES TO SIMPLIFIED-TRANSACTION-RECORD.
042400            MOVE WS-NB-EMAIL (WS-DEBTOR-IX)   TO ST-FROM-EMAIL.
042500            MOVE WS-NB-NAME  (WS-DEBTOR-IX)   TO ST-FROM-NAME.
042600            MOVE WS-NB-EMAIL (WS-CREDITOR-IX) TO ST-TO-EMAIL.
042700            MOVE WS-NB-NAME  (WS-CREDITOR-IX) TO ST-TO-NAME.
042800            MOVE WS-SETTLE-AMOUNT              TO ST-AMOUNT.
042900            WRITE SIMPLIFIED-TRANSACTION-RECORD.
043000            MOVE ST-FROM-EMAIL TO WS-STL-FROM-EMAIL (WS-SETTLE-COUNT).
043100            MOVE ST-FROM-NAME  TO WS-STL-FROM-NAME  (WS-SETTLE-COUNT).
043200            MOVE ST-TO-EMAIL   TO WS-STL-TO-EMAIL   (WS-SETTLE-COUNT).
043300            MOVE ST-TO-NAME    TO WS-STL-TO-NAME    (WS-SETTLE-COUNT).
043400            MOVE ST-AMOUNT     TO WS-STL-AMOUNT     (WS-SETTLE-COUNT).
043500            MOVE SPACES TO WS-RPT-DETAIL.
043600            MOVE ST-FROM-NAME  TO WS-RPT-FROM-NAME.
043700            MOVE ST-FROM-EMAIL TO WS-RPT-FROM-EMAIL.
043800            MOVE ST-TO-NAME    TO WS-RPT-TO-NAME.
043900            MOVE ST-TO-EMAIL   TO WS-RPT-TO-EMAIL.
044000            MOVE ST-AMOUNT     TO WS-RPT-AMOUNT.
044100            MOVE WS-RPT-DETAIL TO BALANCE-RPT-LINE.
044200            WRITE BALANCE-RPT-LINE.
044300* 
044400        F010-WRITE-FULL-LEDGER-TOTAL.
044500            MOVE SPACES TO WS-FULL-TOTAL-DETAIL.
044600            MOVE "FULL LEDGER SETTLEMENT TOTAL" TO WS-FT-LABEL.
044700            MOVE WS-SETTLE-COUNT TO WS-FT-COUNT.
044800            MOVE "TRANSACTIONS, AMOUNT" TO WS-FT-LABEL2.
044900            MOVE WS-FULL-TOTAL-AMOUNT TO WS-FT-AMOUNT.
045000            MOVE WS-FULL-TOTAL-DETAIL TO BALANCE-RPT-LINE.
045100            WRITE BALANCE-RPT-LINE.
045200* 
045300*  ONE QRYTRAN CARD.  A BLANK qry-user-email MEANS WHOLE-
045400*  LEDGER SETTLEMENT ONLY -- THE CARD IS READ AND COUNTED
045500*  BUT PRODUCES NO FILTERED SECTION.
045600        C100-PROCESS-QUERY-CARD.
045700            READ USER-QUERY-FILE
045800                AT END
045900                    MOVE 1 TO EOF4-SW
046000                    GO TO C100-EXIT.
046100            ADD 1 TO WS-QRY-COUNT.
046200            IF qry-user-email NOT = SPACES
046300                MOVE qry-user-email TO WS-TARGET-EMAIL
046400                PERFORM C110-WRITE-USER-REPORT.
046500        C100-EXIT.
046600            EXIT.
046700* 
046800        C110-WRITE-USER-REPORT.
046900            PERFORM C120-WRITE-ONE-FILTERED-LINE
047000                VARYING WS-SUB FROM 1 BY 1
047100                UNTIL WS-SUB > WS-SETTLE-COUNT.
047200            PERFORM C130-WRITE-USER-TOTAL.
047300* 
047400        C120-WRITE-ONE-FILTERED-LINE.
047500            IF WS-STL-FROM-EMAIL (WS-SUB) = WS-TARGET-EMAIL
047600                    OR WS-STL-TO-EMAIL (WS-SUB) = WS-TARGET-EMAIL
047700                MOVE SPACES TO WS-RPT-DETAIL
047800                MOVE WS-STL-FROM-NAME (WS-SUB)  TO WS-RPT-FROM-NAME
047900                MOVE WS-STL-FROM-EMAIL (WS-SUB) TO WS-RPT-FROM-EMAIL
048000                MOVE WS-STL-TO-NAME (WS-SUB)    TO WS-RPT-TO-NAME
048100                MOVE WS-STL-TO-EMAIL (WS-SUB)   TO WS-RPT-TO-EMAIL
048200                MOVE WS-STL-AMOUNT (WS-SUB)     TO WS-RPT-AMOUNT
048300                MOVE WS-RPT-DETAIL TO BALANCE-RPT-LINE
048400                WRITE BALANCE-RPT-LINE.
048500* 
048600*  TOTAL LINE REPORTS THE USERS PRE-SETTLEMENT NET BALANCE,
048700*  CAPTURED IN PASS 1 BEFORE PASS 2 STARTED MUTATING IT.
048800        C130-WRITE-USER-TOTAL.
048900            MOVE "N" TO WS-FOUND-SW.
049000            PERFORM C140-SEARCH-NETBAL-FOR-TOTAL
049100                VARYING WS-SUB FROM 1 BY 1
049200                UNTIL WS-SUB > WS-NETBAL-COUNT
049300                    OR RECORD-FOUND.
049400            MOVE SPACES TO WS-TOTAL-DETAIL.
049500            MOVE "NET BALANCE PRE-SETTLEMENT" TO WS-TOT-LABEL.
049600            MOVE WS-TARGET-EMAIL TO WS-TOT-EMAIL.
049700            IF RECORD-FOUND
049800                MOVE WS-NB-PRE-BALANCE (WS-SUB) TO WS-TOT-AMOUNT.
049900            MOVE WS-TOTAL-DETAIL TO BALANCE-RPT-LINE.
050000            WRITE BALANCE-RPT-LINE.
050100* 
050200        C140-SEARCH-NETBAL-FOR-TOTAL.
050300            IF WS-NB-EMAIL (WS-SUB) = WS-TARGET-EMAIL
050400                MOVE "Y" TO WS-FOUND-SW.
050500* 
050600*  LINEAR SEARCH OF WS-USER-TABLE BY WS-LOOKUP-EMAIL, RETURNS
050700*  THE NAME IN WS-LOOKUP-NAME (SPACES IF NOT FOUND).
050800        G010-LOOKUP-USER-NAME.
050900            MOVE "N" TO WS-FOUND-SW.
051000            MOVE SPACES TO WS-LOOKUP-NAME.
051100            PERFORM G020-SEARCH-USER
051200                VARYING WS-SUB4 FROM 1 BY 1
051300                UNTIL WS-SUB4 > WS-USER-COUNT
051400                    OR RECORD-FOUND.
051500* 
051600        G020-SEARCH-USER.
051700            IF WS-UT-EMAIL (WS-SUB4) = WS-LOOKUP-EMAIL
051800                MOVE "Y" TO WS-FOUND-SW
051900                MOVE WS-UT-NAME (WS-SUB4) TO WS-LOOKUP-NAME.
052000*
052010*  EXPAND TODAYS DATE TO THE 4-DIGIT-YEAR VIEW FOR THE PAGE
052020*  HEADING.  Y2K CENTURY WINDOW -- RUN YEARS 00-49 ARE 20XX,
052030*  50-99 ARE 19XX, PER THE 1998 NOTE IN RUNDATE.DD.CBL.
052040        H010-CONVERT-RUN-DATE.
052050            ACCEPT WS-RUN-YMD FROM DATE.
052060            MOVE WS-RUN-MM TO WS-RPT-MM.
052070            MOVE WS-RUN-DD TO WS-RPT-DD.
052080            IF WS-RUN-YY < 50
052090                COMPUTE WS-RPT-YY = 2000 + WS-RUN-YY
052100            ELSE
052110                COMPUTE WS-RPT-YY = 1900 + WS-RUN-YY.
052120*
052130*  ONE HEADING LINE, WRITTEN BEFORE PASS ONE BEGINS.
052140        H020-WRITE-RPT-HEADING.
052150            MOVE WS-RPT-MM TO WS-HDG-DATE-MM.
052160            MOVE WS-RPT-DD TO WS-HDG-DATE-DD.
052170            MOVE WS-RPT-YY TO WS-HDG-DATE-YY.
052180            MOVE WS-RPT-HEADING TO BALANCE-RPT-LINE.
052190            WRITE BALANCE-RPT-LINE.
052200*
052210*  CLOSE DOWN AND REPORT RUN COUNTS TO THE CONSOLE.
052220        END-RTN.
052300            DISPLAY "BALS5000 COMPLETE - LEDGER EXPENSES: "
052400                WS-HDR-COUNT UPON CRT.
052500            DISPLAY "  DISTINCT USERS: " WS-NETBAL-COUNT
052600                "  SETTLEMENTS: " WS-SETTLE-COUNT UPON CRT.
052700            DISPLAY "  QUERY CARDS PROCESSED: " WS-QRY-COUNT
052800                UPON CRT.
052900            CLOSE USER-MASTER-FILE
053000                  EXPENSE-HEADER-FILE
053100                  EXPENSE-PARTIC-FILE
053200                  USER-QUERY-FILE
053300                  SIMPLIFIED-TRAN-FILE
053400                  BALANCE-RPT-FILE.
053500            STOP RUN.
