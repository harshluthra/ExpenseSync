000100*****************************************************************
000200*COPYBOOK:  SIMTRN.DD.CBL
000300*RECORD:    SIMPLIFIED-TRANSACTION-RECORD
000400*           (SIMPLIFIED-TRANSACTION-OUT FILE)
000500*PURPOSE:   OUTPUT ONLY.  ONE LINE PER SETTLEMENT PRODUCED BY THE
000600*           DEBT-MINIMIZATION PASS OVER THE WHOLE LEDGER, IN
000700*           SETTLEMENT ORDER.  ST-AMOUNT IS ALWAYS CARRIED
000800*           POSITIVE, SAME FROM/TO CONVENTION AS RAWTRN.DD.CBL.
000900*****************************************************************
001000*CHANGE LOG
001100*  1991-01-14 JKH  INITIAL LAYOUT -- GROUP SETTLEMENT EXTRACT
001200*  2015-03-11 TMR  RQ2015-041 RENAMED FOR EXPENSESYNC CUTOVER
001300*****************************************************************
001400 01  SIMPLIFIED-TRANSACTION-RECORD.
001500     05  ST-FROM-EMAIL               PIC X(60).
001600     05  ST-FROM-NAME                PIC X(40).
001700     05  ST-TO-EMAIL                 PIC X(60).
001800     05  ST-TO-NAME                  PIC X(40).
001900     05  ST-AMOUNT                   PIC S9(9)V99 COMP-3.
002000     05  FILLER                      PIC X(04).
