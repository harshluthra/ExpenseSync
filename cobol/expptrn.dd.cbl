000100*****************************************************************
000200*COPYBOOK:  EXPPTRN.DD.CBL
000300*RECORD:    EXPENSE-POST-PARTICIPANT-REQUEST  (EXPPTRN FILE)
000400*PURPOSE:   ONE DETAIL LINE PER PARTICIPANT OF A PENDING EXPENSE
000500*           POST REQUEST.  epp-share-amount IS ONLY MEANINGFUL
000600*           WHEN THE HEADERS eph-split-type IS EXACT -- FOR AN
000700*           EQUAL SPLIT THE FIELD IS IGNORED AND RECOMPUTED.
000800*****************************************************************
000900*CHANGE LOG
001000*  2015-07-02 TMR  RQ2015-066 INITIAL LAYOUT, EXPENSESYNC EXACT-
001100*                  SPLIT SUPPORT
001200*****************************************************************
001300 01  EXPENSE-POST-PARTICIPANT-REQUEST.
001400     05  epp-user-email              PIC X(60).
001500     05  epp-share-amount            PIC S9(9)V99 COMP-3.
001600     05  filler                      PIC X(03).
