000100*****************************************************************
000200*COPYBOOK:  USRTRAN.DD.CBL
000300*RECORD:    USER-CREATE-REQUEST  (USRTRAN FILE)
000400*PURPOSE:   ONE INPUT TRANSACTION PER NEW-USER REQUEST FED TO
000500*           USRM1000.  LOWER-CASE FIELD NAMES FOLLOW THE OLD
000600*           EXTRACT-FILE NAMING HABIT SO THE TRANSACTION LAYOUTS
000700*           ARE EASY TO TELL APART FROM THE MASTER/LEDGER
000800*           RECORDS AT A GLANCE.
000900*****************************************************************
001000*CHANGE LOG
001100*  1988-04-11 JKH  INITIAL LAYOUT -- NEW-HIRE REIMBURSEMENT
001200*                  REGISTRATION CARD
001300*  2015-02-09 TMR  RQ2015-041 RENAMED FOR EXPENSESYNC CUTOVER
001400*****************************************************************
001500 01  USER-CREATE-REQUEST.
001600     05  ucr-name                    PIC X(40).
001700     05  ucr-email                   PIC X(60).
001800     05  filler                      PIC X(09).
