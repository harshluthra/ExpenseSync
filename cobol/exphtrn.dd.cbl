000100*****************************************************************
000200*COPYBOOK:  EXPHTRN.DD.CBL
000300*RECORD:    EXPENSE-POST-HEADER-REQUEST  (EXPHTRN FILE)
000400*PURPOSE:   ONE HEADER TRANSACTION PER POST-A-NEW-EXPENSE REQUEST
000500*           FED TO EXPP2000.  FOLLOWED IN THE SAME FILE BY
000600*           eph-participant-count EXPENSE-POST-PARTICIPANT-
000700*           REQUEST DETAIL LINES -- SEE EXPPTRN.DD.CBL.
000800*****************************************************************
000900*CHANGE LOG
001000*  2015-07-02 TMR  RQ2015-066 INITIAL LAYOUT, EXPENSESYNC EXACT-
001100*                  SPLIT SUPPORT
001150*  2021-09-14 DWP  TKT-44211 ADDED CONDITION-NAMES ON
001160*                  eph-split-type PER SHOP CODING STANDARD.
001200*****************************************************************
001300 01  EXPENSE-POST-HEADER-REQUEST.
001400     05  eph-description             PIC X(40).
001500     05  eph-amount                  PIC S9(9)V99 COMP-3.
001600     05  eph-paid-by-email           PIC X(60).
001700     05  eph-split-type              PIC X(05).
001710         88  eph-equal-split              VALUE "EQUAL".
001720         88  eph-exact-split              VALUE "EXACT".
001800     05  eph-participant-count       PIC 9(3).
001900     05  filler                      PIC X(04).
